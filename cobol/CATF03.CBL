000100*****************************************************************
000200* CATF03 - TXNCAT - CATEGORIZACAO POR PALAVRA-CHAVE
000300* LOTE CATEFOLIO - CONSOLIDACAO DE TRANSACOES BANCARIAS
000400*****************************************************************
000500
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CATF03.
000800 AUTHOR.        ROGERIO-MACHADO.
000900 INSTALLATION.  MERCADO ELDORADO - CPD.
001000 DATE-WRITTEN.  1987-05-18.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - CPD MERCADO ELDORADO.
001300
001400* HISTORICO DE ALTERACOES
001500* DATA        PROGR.     RQ/CS       DESCRICAO
001600* ----------  ---------  ----------  ---------------------------
001700* 1987-05-18  R.MACHADO  ---         VERSAO ORIGINAL: 1 CATEGORIA
001800*                                    FIXA POR FAIXA DE VALOR
001900* 1992-06-30  R.MACHADO  RQ-0192     MESTRE DE CATEGORIAS EM
002000*                                    ARQUIVO (SUBSTITUI FAIXA)
002100* 1996-02-19  E.SILVA    CS-0318     CASAMENTO POR PALAVRA-CHAVE
002200*                                    NO TEXTO DA TRANSACAO
002300* 1999-06-07  J.PEREIRA  CS-0447     ATE 10 PALAVRAS-CHAVE POR
002400*                                    CATEGORIA, ATE 200 CATEGORIAS
002500* 2002-10-03  M.ALVES    CS-0555     2a+ CATEGORIA CASADA VAI
002600*                                    PARA CT-ENTITY (LISTA)
002700*****************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600* ----- ENTRADA: LOTE CANONICO SEM REPETIDAS (SAIDA DO TXNDEDUP)
003700     SELECT TXNIN    ASSIGN TO "TXNDEDUP"
003800             ORGANIZATION IS LINE SEQUENTIAL
003900             FILE STATUS  IS WRK-FS-TXNIN.
004000* ----- SAIDA: LOTE CANONICO JA CATEGORIZADO -----
004100     SELECT TXNOUT   ASSIGN TO "TXNCAT"
004200             ORGANIZATION IS LINE SEQUENTIAL
004300             FILE STATUS  IS WRK-FS-TXNCAT.
004400* ----- MESTRE DE CATEGORIAS (NOME + PALAVRAS-CHAVE) -----
004500     SELECT CATMSTR  ASSIGN TO "CATMSTR"
004600             ORGANIZATION IS LINE SEQUENTIAL
004700             FILE STATUS  IS WRK-FS-CATMSTR.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  TXNIN     LABEL RECORD IS STANDARD.
005200 01  TXNIN-REC                PIC X(248).
005300 FD  TXNOUT    LABEL RECORD IS STANDARD.
005400 01  TXNOUT-REC               PIC X(248).
005500 FD  CATMSTR   LABEL RECORD IS STANDARD.
005600 01  CATMSTR-REC              PIC X(222).
005700
005800 WORKING-STORAGE SECTION.
005900 COPY CATFWRK.
006000 COPY CATFTXN.
006100 COPY CATFCAT.
006200
006300 01  WRK-STATUS-ARQS3.
006400     03  WRK-FS-TXNIN       PIC XX.
006500     03  WRK-FS-TXNCAT      PIC XX.
006600     03  FILLER             PIC X(04).
006700
006800* ----- TABUA DE CORRESPONDENCIA MAIUSCULA -> MINUSCULA, PARA -----
006900* O CASAMENTO SEM DISTINCAO ENTRE MAIUSCULAS/MINUSCULAS (CS-0318)
007000 01  WRK-ALFA-MAIUSC     PIC X(26) VALUE
007100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007200 01  WRK-ALFA-MINUSC     PIC X(26) VALUE
007300         "abcdefghijklmnopqrstuvwxyz".
007400
007500 77  WRK-CAT-ACHOU-QTD   PIC 9(02) COMP VALUE ZEROS.
007600 01  WRK-CATS-CASADAS.
007700     03  WRK-CATS-CASADAS-ITEM OCCURS 200 TIMES
007800         INDEXED BY WRK-CATS-IDX.
007900         05  WRK-CATS-NOME       PIC X(20) VALUE SPACES.
008000     03  FILLER              PIC X(04).
008100 77  WRK-POS             PIC 9(03) COMP VALUE ZEROS.
008200 77  WRK-TAM-BUSCA       PIC 9(03) COMP VALUE ZEROS.
008300 77  WRK-TAM-PALAVRA     PIC 9(02) COMP VALUE ZEROS.
008400 77  WRK-LIMITE          PIC 9(03) COMP VALUE ZEROS.
008500 01  WRK-PALAVRA-MIN     PIC X(20) VALUE SPACES.
008600
008700 PROCEDURE DIVISION.
008800
008900 P000-INICIO.
009000     PERFORM P100-CARREGA-CATEGORIAS THRU P100-FIM.
009100     PERFORM P200-PROCESSA-LOTE THRU P200-FIM.
009200     PERFORM P900-ENCERRA THRU P900-FIM.
009300     STOP RUN.
009400
009500* ----------------------------------------------------------
009600* P100 - CARGA DO MESTRE DE CATEGORIAS. A ORDEM DO ARQUIVO E A
009700* ORDEM DE PRIORIDADE DE CASAMENTO (RQ-0192). MESTRE AUSENTE
009800* NAO E ERRO - AS TRANSACOES FICAM SEM CATEGORIA (CS-0318).
009900* ----------------------------------------------------------
010000 P100-CARREGA-CATEGORIAS.
010100     MOVE ZEROS TO TAB-CAT-QTDE.
010200     OPEN INPUT CATMSTR.
010300     IF WRK-FS-CATMSTR NOT = "00"
010400         GO TO P100-FIM.
010500     MOVE "S" TO WRK-MESTRE-PRESENTE.
010600 P100-LOOP.
010700     READ CATMSTR INTO REG-CATEGORIA
010800         AT END GO TO P100-FECHA.
010900     ADD 1 TO TAB-CAT-QTDE.
011000     MOVE CAT-NAME     TO TAB-CAT-NOME (TAB-CAT-QTDE).
011100     MOVE CAT-KW-COUNT TO TAB-CAT-QT-PALAVRA (TAB-CAT-QTDE).
011200     MOVE ZEROS TO WRK-PAL-SUB.
011300 P100-LOOP-PALAVRA.
011400     ADD 1 TO WRK-PAL-SUB.
011500     IF WRK-PAL-SUB > 10
011600         GO TO P100-LOOP.
011700     MOVE CAT-KEYWORD (WRK-PAL-SUB) TO
011800         TAB-CAT-PALAVRA-TXT (TAB-CAT-QTDE, WRK-PAL-SUB).
011900     GO TO P100-LOOP-PALAVRA.
012000 P100-FECHA.
012100     CLOSE CATMSTR.
012200 P100-FIM.
012300     EXIT.
012400
012500* ----------------------------------------------------------
012600* P200 - LE O LOTE DEDUPLICADO, MONTA O TEXTO DE BUSCA DE CADA
012700* TRANSACAO E ATRIBUI A CATEGORIA, QUANDO HOUVER CASAMENTO.
012800* SEM MESTRE, A TRANSACAO SEGUE SEM ALTERACAO (Uncategorized).
012900* ----------------------------------------------------------
013000 P200-PROCESSA-LOTE.
013100     OPEN INPUT TXNIN.
013200     OPEN OUTPUT TXNOUT.
013300 P200-LOOP.
013400     READ TXNIN INTO REG-CANON-TXN
013500         AT END GO TO P200-FECHA.
013600     ADD 1 TO WRK-QT-LIDAS.
013700     IF NOT MESTRE-PRESENTE-88
013800         GO TO P200-GRAVA.
013900     PERFORM P210-MONTA-TEXTO-BUSCA THRU P210-FIM.
014000     PERFORM P220-VARRE-CATEGORIAS THRU P220-FIM.
014100     PERFORM P230-ATRIBUI-CATEGORIA THRU P230-FIM.
014200 P200-GRAVA.
014300     MOVE REG-CANON-TXN TO TXNOUT-REC.
014400     WRITE TXNOUT-REC.
014500     ADD 1 TO WRK-QT-GRAVADAS.
014600     GO TO P200-LOOP.
014700 P200-FECHA.
014800     CLOSE TXNIN, TXNOUT.
014900 P200-FIM.
015000     EXIT.
015100
015200* ----- MONTA CT-DESC + CT-NOTE + CT-DISPLAY + CT-MEMO, EM
015300* MINUSCULAS, SEPARADOS POR UM ESPACO (CS-0318 PASSO 2). ------
015400 P210-MONTA-TEXTO-BUSCA.
015500     MOVE SPACES TO WRK-TEXTO-BUSCA.
015600     STRING CT-DESC    DELIMITED BY SIZE
015700         " "          DELIMITED BY SIZE
015800         CT-NOTE    DELIMITED BY SIZE
015900         " "          DELIMITED BY SIZE
016000         CT-DISPLAY DELIMITED BY SIZE
016100         " "          DELIMITED BY SIZE
016200         CT-MEMO    DELIMITED BY SIZE
016300         INTO WRK-TEXTO-BUSCA.
016400     MOVE WRK-TEXTO-BUSCA TO WRK-TEXTO-BUSCA-MIN.
016500     INSPECT WRK-TEXTO-BUSCA-MIN
016600         CONVERTING WRK-ALFA-MAIUSC TO WRK-ALFA-MINUSC.
016700 P210-FIM.
016800     EXIT.
016900
017000* ----------------------------------------------------------
017100* P220 - VARRE O MESTRE NA ORDEM DE ARQUIVO. PARA CADA
017200* CATEGORIA, BASTA UMA PALAVRA-CHAVE CASAR (SUBSTRING, SEM
017300* DISTINCAO DE CAIXA) PARA A CATEGORIA SER CONSIDERADA CASADA.
017400* GUARDA TODAS AS CASADAS, NA ORDEM EM QUE FORAM ACHADAS.
017500* ----------------------------------------------------------
017600 P220-VARRE-CATEGORIAS.
017700     MOVE ZEROS TO WRK-CAT-ACHOU-QTD.
017800     MOVE ZEROS TO WRK-CAT-SUB.
017900 P220-LOOP-CAT.
018000     ADD 1 TO WRK-CAT-SUB.
018100     IF WRK-CAT-SUB > TAB-CAT-QTDE
018200         GO TO P220-FIM.
018300     MOVE ZEROS TO WRK-PAL-SUB.
018400 P220-LOOP-PAL.
018500     ADD 1 TO WRK-PAL-SUB.
018600     IF WRK-PAL-SUB > TAB-CAT-QT-PALAVRA (WRK-CAT-SUB)
018700         GO TO P220-LOOP-CAT.
018800     IF TAB-CAT-PALAVRA-TXT (WRK-CAT-SUB, WRK-PAL-SUB) = SPACES
018900         GO TO P220-LOOP-PAL.
019000     PERFORM P225-TESTA-SUBSTRING THRU P225-FIM.
019100     IF NOT ACHOU-88
019200         GO TO P220-LOOP-PAL.
019300* ----- PALAVRA CASOU - GUARDA A CATEGORIA E PASSA A PROXIMA -----
019400     ADD 1 TO WRK-CAT-ACHOU-QTD.
019500     MOVE TAB-CAT-NOME (WRK-CAT-SUB) TO
019600         WRK-CATS-NOME (WRK-CAT-ACHOU-QTD).
019700     GO TO P220-LOOP-CAT.
019800 P220-FIM.
019900     EXIT.
020000
020100* ----- TESTA SE A PALAVRA-CHAVE APARECE COMO SUBSTRING DO -----
020200* TEXTO DE BUSCA JA EM MINUSCULAS (BUSCA CARACTER A CARACTER). --
020300 P225-TESTA-SUBSTRING.
020400     MOVE "N" TO WRK-ACHOU.
020500     MOVE TAB-CAT-PALAVRA-TXT (WRK-CAT-SUB, WRK-PAL-SUB)
020600         TO WRK-PALAVRA-MIN.
020700     INSPECT WRK-PALAVRA-MIN
020800         CONVERTING WRK-ALFA-MAIUSC TO WRK-ALFA-MINUSC.
020900     MOVE ZEROS TO WRK-TAM-PALAVRA.
021000     INSPECT WRK-PALAVRA-MIN TALLYING WRK-TAM-PALAVRA
021100         FOR CHARACTERS BEFORE INITIAL SPACES.
021200     IF WRK-TAM-PALAVRA = ZEROS
021300         GO TO P225-FIM.
021400     COMPUTE WRK-LIMITE = 133 - WRK-TAM-PALAVRA + 1.
021500     MOVE ZEROS TO WRK-POS.
021600 P225-LOOP.
021700     ADD 1 TO WRK-POS.
021800     IF WRK-POS > WRK-LIMITE
021900         GO TO P225-FIM.
022000     IF WRK-TEXTO-BUSCA-MIN (WRK-POS : WRK-TAM-PALAVRA) =
022100         WRK-PALAVRA-MIN (1 : WRK-TAM-PALAVRA)
022200         MOVE "S" TO WRK-ACHOU
022300         GO TO P225-FIM.
022400     GO TO P225-LOOP.
022500 P225-FIM.
022600     EXIT.
022700
022800* ----------------------------------------------------------
022900* P230 - A 1a CATEGORIA CASADA VIRA CT-CATEGORY; A 2a EM DIANTE
023000* VAI PARA CT-ENTITY, SEPARADAS POR VIRGULA (CS-0555). SEM
023100* CASAMENTO ALGUM, A TRANSACAO FICA COMO VEIO (Uncategorized).
023200* ----------------------------------------------------------
023300 P230-ATRIBUI-CATEGORIA.
023400     IF WRK-CAT-ACHOU-QTD = ZEROS
023500         GO TO P230-FIM.
023600     MOVE WRK-CATS-NOME (1) TO CT-CATEGORY.
023700     IF WRK-CAT-ACHOU-QTD = 1
023800         GO TO P230-FIM.
023900     MOVE SPACES TO WRK-CATEG-EXTRAS.
024000     MOVE 1 TO WRK-POS.
024100     STRING WRK-CATS-NOME (2) DELIMITED BY SPACE
024200         INTO WRK-CATEG-EXTRAS WITH POINTER WRK-POS.
024300     MOVE 3 TO WRK-QT-CASADAS.
024400 P230-LOOP.
024500     IF WRK-QT-CASADAS > WRK-CAT-ACHOU-QTD
024600         GO TO P230-JUNTA.
024700     STRING ","  DELIMITED BY SIZE
024800         WRK-CATS-NOME (WRK-QT-CASADAS) DELIMITED BY SPACE
024900         INTO WRK-CATEG-EXTRAS WITH POINTER WRK-POS.
025000     ADD 1 TO WRK-QT-CASADAS.
025100     GO TO P230-LOOP.
025200 P230-JUNTA.
025300     MOVE WRK-CATEG-EXTRAS TO CT-ENTITY.
025400 P230-FIM.
025500     EXIT.
025600
025700* ----------------------------------------------------------
025800* P900 - ENCERRAMENTO. MOSTRA OS CONTADORES DA RODADA.
025900* ----------------------------------------------------------
026000 P900-ENCERRA.
026100     DISPLAY "CATF03 - LINHAS LIDAS  . . . . : " WRK-QT-LIDAS.
026200     DISPLAY "CATF03 - TRANSACOES GRAVADAS . : " WRK-QT-GRAVADAS.
026300     DISPLAY "CATF03 - CATEGORIAS NO MESTRE  : " TAB-CAT-QTDE.
026400 P900-FIM.
026500     EXIT.
