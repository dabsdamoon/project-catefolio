000100*****************************************************************
000200* CATFCAT.CPY
000300* MESTRE DE CATEGORIAS - 222 POSICOES (NOME + 10 PALAVRAS-CHAVE)
000400* LIDO PELO TXNCAT (CATF03) PARA CLASSIFICAR AS TRANSACOES POR
000500* CASAMENTO DE PALAVRA-CHAVE, SEM DISTINCAO DE MAIUSCULA/MINUSC.
000600* ROGERIO-MACHADO  1987-04-11  LAYOUT ORIGINAL
000700* E.SILVA          1996-02-19  CS-0318 10 PALAVRAS-CHAVE POR CAT.
000800*****************************************************************
000900
001000 01  REG-CATEGORIA.
001100     03  CAT-NAME            PIC X(20).
001200     03  CAT-KW-COUNT        PIC 9(02).
001300     03  CAT-KEYWORD-TAB OCCURS 10 TIMES.
001400         05  CAT-KEYWORD         PIC X(20).
001500
001600* ----- VISAO EM BLOCO UNICO, USADA PARA LIMPAR O REGISTRO -----
001700 01  REG-CATEGORIA-R REDEFINES REG-CATEGORIA.
001800     03  CATR-NOME           PIC X(20).
001900     03  CATR-RESTO          PIC X(202).
002000
002100* TABELA EM MEMORIA DO MESTRE DE CATEGORIAS - ORDEM DE ARQUIVO
002200* DEFINE A PRIORIDADE DE CASAMENTO (1a QUE CASAR GANHA).
002300 01  TAB-CATEGORIAS.
002400     03  TAB-CAT-QTDE        PIC 9(03) COMP VALUE ZEROS.
002500     03  TAB-CAT-ITEM OCCURS 1 TO 200 TIMES
002600         DEPENDING ON TAB-CAT-QTDE
002700         INDEXED BY TAB-CAT-IDX.
002800         05  TAB-CAT-NOME        PIC X(20).
002900         05  TAB-CAT-QT-PALAVRA  PIC 9(02) COMP.
003000         05  TAB-CAT-PALAVRA OCCURS 10 TIMES.
003100             10  TAB-CAT-PALAVRA-TXT PIC X(20).
003200
003300 77  WRK-CAT-SUB         PIC 9(03) COMP VALUE ZEROS.
003400 77  WRK-PAL-SUB         PIC 9(02) COMP VALUE ZEROS.
003500 77  WRK-QT-CASADAS      PIC 9(02) COMP VALUE ZEROS.
003600 77  WRK-MESTRE-PRESENTE PIC X VALUE "N".
003700     88  MESTRE-PRESENTE-88  VALUE "S".
003800
003900* TEXTO DE BUSCA MONTADO P/ TRANSACAO: DESC+NOTE+DISPLAY+MEMO
004000 77  WRK-TEXTO-BUSCA     PIC X(133) VALUE SPACES.
004100 77  WRK-TEXTO-BUSCA-MIN PIC X(133) VALUE SPACES.
004200 77  WRK-CATEG-PRIMARIA  PIC X(20) VALUE SPACES.
004300 77  WRK-CATEG-EXTRAS    PIC X(180) VALUE SPACES.
