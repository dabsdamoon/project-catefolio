000100*****************************************************************
000200* CATF05 - TXNLEDG - RAZAO DIARIO EM COLUNAS (CREDITO / DEBITO)
000300* LOTE CATEFOLIO - CONSOLIDACAO DE TRANSACOES BANCARIAS
000400*****************************************************************
000500
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CATF05.
000800 AUTHOR.        J.PEREIRA.
000900 INSTALLATION.  MERCADO ELDORADO - CPD.
001000 DATE-WRITTEN.  2000-09-04.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - CPD MERCADO ELDORADO.
001300
001400* HISTORICO DE ALTERACOES
001500* DATA        PROGR.     RQ/CS       DESCRICAO
001600* ----------  ---------  ----------  ---------------------------
001700* 2000-09-04  J.PEREIRA  RQ-0161     VERSAO ORIGINAL - RAZAO EM
001800*                                    COLUNAS PAREADAS CRED/DEB
001900* 2003-01-13  M.ALVES    CS-0555     CAPACIDADE DE 15 P/ 15
002000*                                    LANCAMENTOS (ERA 10 P/ 10)
002100* 2005-08-30  M.ALVES    CS-0688     COLUNA DE DEBITO PASSA A
002200*                                    MOSTRAR O VALOR ABSOLUTO
002300*****************************************************************
002400
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200* ----- ENTRADA: LOTE CANONICO JA CATEGORIZADO -----
003300     SELECT TXNIN    ASSIGN TO "TXNCAT"
003400             ORGANIZATION IS LINE SEQUENTIAL
003500             FILE STATUS  IS WRK-FS-TXNIN.
003600* ----- SAIDA: RAZAO DIARIO -----
003700     SELECT RELLDG   ASSIGN TO PRINTER
003800             FILE STATUS  IS WRK-FS-RELLDG.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  TXNIN     LABEL RECORD IS STANDARD.
004300 01  TXNIN-REC                PIC X(248).
004400 FD  RELLDG    LABEL RECORD IS OMITTED.
004500 01  REG-RELLDG               PIC X(132).
004600
004700 WORKING-STORAGE SECTION.
004800 COPY CATFWRK.
004900 COPY CATFTXN.
005000 COPY CATFLDG.
005100
005200 01  WRK-STATUS-ARQS5.
005300     03  WRK-FS-TXNIN       PIC XX.
005400     03  FILLER             PIC X(08).
005500
005600* ----- LINHAS IMPRESSAS DO RAZAO (132 COLUNAS, HABITO CASA) ----
005700 01  LINHA-TITULO.
005800     03  FILLER              PIC X(02) VALUE SPACES.
005900     03  FILLER              PIC X(38)
006000         VALUE "RAZAO DIARIO  E l d o r a d o - LOTE".
006100     03  FILLER              PIC X(92) VALUE SPACES.
006200
006300 01  LINHA-TRACO5.
006400     03  FILLER              PIC X(132) VALUE ALL "-".
006500
006600 01  LINHA-DATA.
006700     03  FILLER              PIC X(02) VALUE SPACES.
006800     03  FILLER              PIC X(06) VALUE "DATA: ".
006900     03  LDT-DATA            PIC X(10).
007000     03  FILLER              PIC X(114) VALUE SPACES.
007100
007200 01  LINHA-COL-CABEC.
007300     03  FILLER              PIC X(02) VALUE SPACES.
007400     03  FILLER              PIC X(30) VALUE "CREDITO (ENTRADAS)".
007500     03  FILLER              PIC X(02) VALUE SPACES.
007600     03  FILLER              PIC X(16) VALUE "VALOR".
007700     03  FILLER              PIC X(04) VALUE SPACES.
007800     03  FILLER              PIC X(30) VALUE "DEBITO (SAIDAS)".
007900     03  FILLER              PIC X(02) VALUE SPACES.
008000     03  FILLER              PIC X(16) VALUE "VALOR".
008100     03  FILLER              PIC X(30) VALUE SPACES.
008200
008300 01  LINHA-COL-DADOS.
008400     03  FILLER              PIC X(02) VALUE SPACES.
008500     03  LCD-CRED-DESC       PIC X(30).
008600     03  FILLER              PIC X(02) VALUE SPACES.
008700     03  LCD-CRED-VALOR      PIC $ZZZ,ZZZ,ZZ9.99-.
008800     03  FILLER              PIC X(04) VALUE SPACES.
008900     03  LCD-DEB-DESC        PIC X(30).
009000     03  FILLER              PIC X(02) VALUE SPACES.
009100     03  LCD-DEB-VALOR       PIC $ZZZ,ZZZ,ZZ9.99-.
009200     03  FILLER              PIC X(30) VALUE SPACES.
009300
009400 PROCEDURE DIVISION.
009500
009600 P000-INICIO.
009700     PERFORM P100-AGRUPA-POR-DATA THRU P100-FIM.
009800     PERFORM P500-IMPRIME-RELATORIO THRU P500-FIM.
009900     STOP RUN.
010000
010100* ----------------------------------------------------------
010200* P100 - LE O LOTE CATEGORIZADO E MONTA, EM MEMORIA, UMA LINHA
010300* DE TAB-LEDGER POR DATA DISTINTA, COM AS LISTAS DE CREDITO E
010400* DEBITO DAQUELE DIA (RQ-0161).  AMOUNT >= 0 E CREDITO (VER
010500* CS-0688 - REGRA DIFERENTE DA DO TXNSUM, QUE USA > 0).
010600* ----------------------------------------------------------
010700 P100-AGRUPA-POR-DATA.
010800     OPEN INPUT TXNIN.
010900 P100-LOOP.
011000     READ TXNIN INTO REG-CANON-TXN
011100         AT END GO TO P100-FECHA.
011200     PERFORM P110-PROCURA-DATA THRU P110-FIM.
011300     IF CT-AMOUNT >= 0
011400         PERFORM P120-GRAVA-CREDITO THRU P120-FIM
011500     ELSE
011600         PERFORM P130-GRAVA-DEBITO THRU P130-FIM.
011700     GO TO P100-LOOP.
011800 P100-FECHA.
011900     CLOSE TXNIN.
012000 P100-FIM.
012100     EXIT.
012200
012300* ----- P110 - BUSCA LINEAR NA TABELA DE DATAS. SE NAO ACHAR,
012400* WRK-LEDG-SUB FICA APONTANDO P/ A PROXIMA POSICAO LIVRE E A
012500* DATA E CRIADA COM AS DUAS LISTAS ZERADAS. -----
012600 P110-PROCURA-DATA.
012700     MOVE "N" TO WRK-LEDG-ACHADA.
012800     MOVE ZEROS TO WRK-LEDG-SUB.
012900 P110-LOOP.
013000     ADD 1 TO WRK-LEDG-SUB.
013100     IF WRK-LEDG-SUB > TAB-LEDG-QTDE
013200         GO TO P110-CRIA.
013300     IF LEDG-DATA (WRK-LEDG-SUB) = CT-DATE
013400         MOVE "S" TO WRK-LEDG-ACHADA
013500         GO TO P110-FIM.
013600     GO TO P110-LOOP.
013700 P110-CRIA.
013800     ADD 1 TO TAB-LEDG-QTDE.
013900     MOVE CT-DATE TO LEDG-DATA (WRK-LEDG-SUB).
014000     MOVE ZEROS TO LEDG-CRED-QTDE (WRK-LEDG-SUB).
014100     MOVE ZEROS TO LEDG-DEB-QTDE (WRK-LEDG-SUB).
014200 P110-FIM.
014300     EXIT.
014400
014500* ----- P120 - ACRESCENTA UM LANCAMENTO NA LISTA DE CREDITO DO
014600* DIA CORRENTE (WRK-LEDG-SUB).  ESTOURO DE CAPACIDADE (15) E
014700* DESCARTADO SEM AVISO (RQ-0161). -----
014800 P120-GRAVA-CREDITO.
014900     IF LEDG-CRED-QTDE (WRK-LEDG-SUB) > 14
015000         GO TO P120-FIM.
015100     ADD 1 TO LEDG-CRED-QTDE (WRK-LEDG-SUB).
015200     MOVE CT-DESC TO
015300         LEDG-CRED-DESC (WRK-LEDG-SUB LEDG-CRED-QTDE (WRK-LEDG-SUB)).
015400     MOVE CT-AMOUNT TO
015500         LEDG-CRED-VALOR (WRK-LEDG-SUB LEDG-CRED-QTDE (WRK-LEDG-SUB)).
015600 P120-FIM.
015700     EXIT.
015800
015900* ----- P130 - ACRESCENTA UM LANCAMENTO NA LISTA DE DEBITO DO
016000* DIA CORRENTE.  O VALOR GRAVADO E O ABSOLUTO (CS-0688). -----
016100 P130-GRAVA-DEBITO.
016200     IF LEDG-DEB-QTDE (WRK-LEDG-SUB) > 14
016300         GO TO P130-FIM.
016400     ADD 1 TO LEDG-DEB-QTDE (WRK-LEDG-SUB).
016500     MOVE CT-DESC TO
016600         LEDG-DEB-DESC (WRK-LEDG-SUB LEDG-DEB-QTDE (WRK-LEDG-SUB)).
016700     COMPUTE LEDG-DEB-VALOR
016800         (WRK-LEDG-SUB LEDG-DEB-QTDE (WRK-LEDG-SUB)) = 0 - CT-AMOUNT.
016900 P130-FIM.
017000     EXIT.
017100
017200* ----------------------------------------------------------
017300* P500 - IMPRIME UM BLOCO POR DATA DISTINTA, NA ORDEM EM QUE
017400* FORAM ENCONTRADAS NO LOTE.  DATA SEM LANCAMENTOS DE UM DOS
017500* LADOS SAI COM AQUELA COLUNA EM BRANCO (RQ-0161).
017600* ----------------------------------------------------------
017700 P500-IMPRIME-RELATORIO.
017800     OPEN OUTPUT RELLDG.
017900     WRITE REG-RELLDG FROM LINHA-TITULO.
018000     WRITE REG-RELLDG FROM LINHA-TRACO5.
018100     MOVE ZEROS TO WRK-LEDG-SUB.
018200 P500-LOOP.
018300     ADD 1 TO WRK-LEDG-SUB.
018400     IF WRK-LEDG-SUB > TAB-LEDG-QTDE
018500         GO TO P500-FECHA.
018600     PERFORM P510-IMPRIME-DATA THRU P510-FIM.
018700     GO TO P500-LOOP.
018800 P500-FECHA.
018900     CLOSE RELLDG.
019000 P500-FIM.
019100     EXIT.
019200
019300 P510-IMPRIME-DATA.
019400     MOVE LEDG-DATA (WRK-LEDG-SUB) TO LDT-DATA.
019500     WRITE REG-RELLDG FROM LINHA-DATA.
019600     WRITE REG-RELLDG FROM LINHA-COL-CABEC.
019700     MOVE LEDG-CRED-QTDE (WRK-LEDG-SUB) TO WRK-LEDG-MAX.
019800     IF LEDG-DEB-QTDE (WRK-LEDG-SUB) > WRK-LEDG-MAX
019900         MOVE LEDG-DEB-QTDE (WRK-LEDG-SUB) TO WRK-LEDG-MAX.
020000     MOVE ZEROS TO WRK-LEDG-ROW.
020100 P510-LOOP.
020200     ADD 1 TO WRK-LEDG-ROW.
020300     IF WRK-LEDG-ROW > WRK-LEDG-MAX
020400         GO TO P510-FIM.
020500     PERFORM P520-MONTA-LINHA THRU P520-FIM.
020600     WRITE REG-RELLDG FROM LINHA-COL-DADOS.
020700     GO TO P510-LOOP.
020800 P510-FIM.
020900     EXIT.
021000
021100 P520-MONTA-LINHA.
021200     MOVE SPACES TO LCD-CRED-DESC.
021300     MOVE ZEROS  TO LCD-CRED-VALOR.
021400     MOVE SPACES TO LCD-DEB-DESC.
021500     MOVE ZEROS  TO LCD-DEB-VALOR.
021600     IF WRK-LEDG-ROW > LEDG-CRED-QTDE (WRK-LEDG-SUB)
021700         GO TO P520-DEBITO.
021800     MOVE LEDG-CRED-DESC (WRK-LEDG-SUB WRK-LEDG-ROW) TO LCD-CRED-DESC.
021900     MOVE LEDG-CRED-VALOR (WRK-LEDG-SUB WRK-LEDG-ROW) TO
022000         LCD-CRED-VALOR.
022100 P520-DEBITO.
022200     IF WRK-LEDG-ROW > LEDG-DEB-QTDE (WRK-LEDG-SUB)
022300         GO TO P520-FIM.
022400     MOVE LEDG-DEB-DESC (WRK-LEDG-SUB WRK-LEDG-ROW) TO LCD-DEB-DESC.
022500     MOVE LEDG-DEB-VALOR (WRK-LEDG-SUB WRK-LEDG-ROW) TO
022600         LCD-DEB-VALOR.
022700 P520-FIM.
022800     EXIT.
