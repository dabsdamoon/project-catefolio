000100*****************************************************************
000200* CATFRPT.CPY
000300* AREAS DE TRABALHO DO RELATORIO RESUMO (TXNSUM / CATF04):
000400* TOTAIS, CONTAGEM POR ENTIDADE, TENDENCIA DIARIA, TOP-6 DE
000500* CATEGORIA DE DESPESA E A LINHA NARRATIVA FIXA.
000600* ROGERIO-MACHADO  1987-04-11  LAYOUT ORIGINAL (SO TOTAIS)
000700* E.SILVA          1996-02-19  CS-0318 TENDENCIA DIARIA + TOP-6
000800* J.PEREIRA        1999-06-07  CS-0447 LINHA NARRATIVA
000900*****************************************************************
001000
001100* ----- TOTAIS GERAIS DO LOTE -----
001200 01  REG-RESUMO.
001300     03  SUM-INCOME          PIC S9(11)V99.
001400     03  SUM-EXPENSES        PIC S9(11)V99.
001500     03  SUM-NET             PIC S9(11)V99.
001600     03  FILLER              PIC X(04).
001700
001800* ----- VISAO EM CENTAVOS INTEIROS, USADA NO ARREDONDAMENTO -----
001900 01  REG-RESUMO-CENT-R REDEFINES REG-RESUMO.
002000     03  SUMR-INCOME-CENT    PIC S9(13).
002100     03  SUMR-EXPENSES-CENT  PIC S9(13).
002200     03  SUMR-NET-CENT       PIC S9(13).
002300
002400* ----- CONTAGEM POR ENTIDADE (SUM-ENTITY-NAME/CNT) -----
002500 01  TAB-ENTIDADES.
002600     03  TAB-ENT-QTDE        PIC 9(04) COMP VALUE ZEROS.
002700     03  TAB-ENT-ITEM OCCURS 1 TO 500 TIMES
002800         DEPENDING ON TAB-ENT-QTDE
002900         INDEXED BY TAB-ENT-IDX.
003000         05  SUM-ENTITY-NAME     PIC X(40).
003100         05  SUM-ENTITY-CNT      PIC 9(05) COMP.
003200
003300* ----- TENDENCIA DIARIA (CONTROLE DE QUEBRA POR DATA MM/DD) -----
003400 01  TAB-TENDENCIA.
003500     03  TAB-TEND-QTDE       PIC 9(04) COMP VALUE ZEROS.
003600     03  TAB-TEND-ITEM OCCURS 1 TO 400 TIMES
003700         DEPENDING ON TAB-TEND-QTDE
003800         INDEXED BY TAB-TEND-IDX.
003900         05  TEND-DATA-COMPLETA  PIC X(10).
004000         05  TEND-DATA-ROTULO    PIC X(05).
004100         05  TEND-INCOME         PIC S9(11)V99.
004200         05  TEND-EXPENSE        PIC S9(11)V99.
004300
004400* ----- QUEBRA DE DESPESA POR CATEGORIA, TOP-6 DESCENDENTE -----
004500 01  TAB-QUEBRA-CATEG.
004600     03  TAB-QUEB-QTDE       PIC 9(03) COMP VALUE ZEROS.
004700     03  TAB-QUEB-ITEM OCCURS 1 TO 200 TIMES
004800         DEPENDING ON TAB-QUEB-QTDE
004900         INDEXED BY TAB-QUEB-IDX.
005000         05  QUEB-CATEGORIA      PIC X(20).
005100         05  QUEB-VALOR          PIC S9(11)V99.
005200
005300 01  TAB-TOP6-CATEG.
005400     03  TOP6-ITEM OCCURS 6 TIMES INDEXED BY TOP6-IDX.
005500         05  TOP6-CATEGORIA      PIC X(20) VALUE SPACES.
005600         05  TOP6-VALOR          PIC S9(11)V99 VALUE ZEROS.
005700     03  FILLER              PIC X(04).
005800
005900* ----- LINHA NARRATIVA FIXA, MONTADA EM P400-MONTA-NARRATIVA -----
006000 01  LINHA-NARRATIVA.
006100     03  FILLER              PIC X(132) VALUE SPACES.
006200
006300 77  WRK-RESUMO-SUB      PIC 9(04) COMP VALUE ZEROS.
006400 77  WRK-TEND-SUB        PIC 9(04) COMP VALUE ZEROS.
006500 77  WRK-QUEB-SUB        PIC 9(03) COMP VALUE ZEROS.
006600 77  WRK-TOP6-SUB        PIC 9(01) COMP VALUE ZEROS.
006700 77  WRK-MAIOR-VALOR     PIC S9(11)V99 VALUE ZEROS.
006800 77  WRK-MAIOR-IDX       PIC 9(03) COMP VALUE ZEROS.
006900 77  WRK-ENTIDADE-ACHADA PIC X VALUE "N".
007000     88  ENTIDADE-ACHADA-88  VALUE "S".
