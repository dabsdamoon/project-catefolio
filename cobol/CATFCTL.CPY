000100*****************************************************************
000200* CATFCTL.CPY
000300* REGISTRO DE CONTROLE DO LOTE - CARREGA OS CONTADORES DE
000400* LINHAS REJEITADAS (TXNLOAD) E DUPLICADAS (TXNDEDUP) DE UM
000500* PASSO PARA O OUTRO, PARA IMPRESSAO NO RESUMO (TXNSUM).
000600* MESMO ESQUEMA DE MESTRE/NOVO-MESTRE JA USADO EM CATFSIG.
000700* E.SILVA  1996-02-19  CS-0318 CRIACAO (RESUMO PASSA A TRAZER
000800*                      OS CONTADORES DOS PASSOS ANTERIORES)
000900*****************************************************************
001000
001100 01  REG-CONTROLE-LOTE.
001200     03  CTL-QT-REJEITADAS   PIC 9(07).
001300     03  CTL-QT-DUPLIC-LOTE  PIC 9(07).
001400     03  CTL-QT-DUPLIC-MESTR PIC 9(07).
001500     03  FILLER              PIC X(59).
