000100*****************************************************************
000200* CATF04 - TXNSUM - RESUMO, TOTAIS E TENDENCIA DO LOTE
000300* LOTE CATEFOLIO - CONSOLIDACAO DE TRANSACOES BANCARIAS
000400*****************************************************************
000500
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CATF04.
000800 AUTHOR.        ROGERIO-MACHADO.
000900 INSTALLATION.  MERCADO ELDORADO - CPD.
001000 DATE-WRITTEN.  1987-06-01.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - CPD MERCADO ELDORADO.
001300
001400* HISTORICO DE ALTERACOES
001500* DATA        PROGR.     RQ/CS       DESCRICAO
001600* ----------  ---------  ----------  ---------------------------
001700* 1987-06-01  R.MACHADO  ---         VERSAO ORIGINAL: SO TOTAIS
001800*                                    DE ENTRADA/SAIDA DO LOTE
001900* 1990-02-12  R.MACHADO  RQ-0139     CONTAGEM DE TRANSACOES POR
002000*                                    ENTIDADE (SUM-ENTITY-...)
002100* 1996-02-19  E.SILVA    CS-0318     TENDENCIA DIARIA (MM/DD) E
002200*                                    QUEBRA DE DESPESA POR CATEG.
002300* 1998-11-30  E.SILVA    CS-0402     REVISAO Y2K - DATA DO
002400*                                    CABECALHO C/ ANO EM 4 DIG.
002500* 1999-06-07  J.PEREIRA  CS-0447     TOP-6 CATEGORIAS DE DESPESA,
002600*                                    ORDEM DESCENDENTE
002700* 2000-05-22  J.PEREIRA  CS-0469     LINHA NARRATIVA FIXA AO FIM
002800*                                    DO RELATORIO
002900* 2004-02-16  M.ALVES    CS-0640     CABECALHO PASSA A TRAZER
003000*                                    REJEITADAS/DUPLICADAS DO
003100*                                    CTLNOVO (TXNLOAD+TXNDEDUP)
003200*****************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100* ----- ENTRADA: LOTE CANONICO JA CATEGORIZADO -----
004200     SELECT TXNIN    ASSIGN TO "TXNCAT"
004300             ORGANIZATION IS LINE SEQUENTIAL
004400             FILE STATUS  IS WRK-FS-TXNIN.
004500* ----- ENTRADA: CONTADORES DE REJEITADAS/DUPLICADAS -----
004600     SELECT CTLNOVO  ASSIGN TO "CTLNOVO"
004700             ORGANIZATION IS LINE SEQUENTIAL
004800             FILE STATUS  IS WRK-FS-CTLNOVO.
004900* ----- SAIDA: RELATORIO RESUMO -----
005000     SELECT RELSUM   ASSIGN TO PRINTER
005100             FILE STATUS  IS WRK-FS-RELSUM.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  TXNIN     LABEL RECORD IS STANDARD.
005600 01  TXNIN-REC                PIC X(248).
005700 FD  CTLNOVO   LABEL RECORD IS STANDARD.
005800 01  CTLNOVO-REC              PIC X(80).
005900 FD  RELSUM    LABEL RECORD IS OMITTED.
006000 01  REG-RELSUM               PIC X(132).
006100
006200 WORKING-STORAGE SECTION.
006300 COPY CATFWRK.
006400 COPY CATFTXN.
006500 COPY CATFCTL.
006600 COPY CATFRPT.
006700
006800 01  WRK-STATUS-ARQS4.
006900     03  WRK-FS-TXNIN       PIC XX.
007000     03  WRK-FS-CTLNOVO     PIC XX.
007100     03  FILLER             PIC X(06).
007200
007300* ----- CAMPOS LOCAIS DE BUSCA/MONTAGEM (ROTULO DE DATA, ETC.) --
007400 01  WRK-ENT-NOME        PIC X(40) VALUE SPACES.
007500 01  WRK-QUEB-NOME       PIC X(20) VALUE SPACES.
007600 01  WRK-ROTULO-DIA.
007700     03  WRK-ROT-MM          PIC 99.
007800     03  WRK-ROT-BARRA       PIC X VALUE "/".
007900     03  WRK-ROT-DD          PIC 99.
008000     03  FILLER              PIC X(05).
008100
008200* ----- REDEFINE O ROTULO ACIMA P/ MOVER DIRETO AO TEND-... -----
008300 01  WRK-ROTULO-DIA-R REDEFINES WRK-ROTULO-DIA PIC X(05).
008400
008500* ----- MARCA AS CATEGORIAS JA SELECIONADAS NO TOP-6 (P200) -----
008600 01  WRK-QUEB-USADO.
008700     03  WRK-QUEB-USADO-ITEM PIC X OCCURS 200 TIMES VALUE "N".
008800     03  FILLER              PIC X(04).
008900
009000 77  WRK-ENT-SUB         PIC 9(04) COMP VALUE ZEROS.
009100 77  WRK-POS             PIC 9(03) COMP VALUE ZEROS.
009200 77  WRK-POS-EDIT        PIC 9(02) COMP VALUE ZEROS.
009300 77  WRK-INI-EDIT        PIC 9(02) COMP VALUE ZEROS.
009400 77  WRK-TAM-EDIT        PIC 9(02) COMP VALUE ZEROS.
009500 77  WRK-EDITA-NARR      PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
009600
009700* ----- LINHAS IMPRESSAS DO RESUMO (132 COLUNAS, HABITO CASA) ---
009800 01  LINHA-CABEC.
009900     03  FILLER              PIC X(02) VALUE SPACES.
010000     03  FILLER              PIC X(40)
010100         VALUE "RESUMO DE CATEGORIZACAO  E l d o r a d o".
010200     03  FILLER              PIC X(10) VALUE " - LOTE DE".
010300     03  CAB-ANO             PIC 9999.
010400     03  FILLER              PIC X VALUE "-".
010500     03  CAB-MES             PIC 99.
010600     03  FILLER              PIC X VALUE "-".
010700     03  CAB-DIA             PIC 99.
010800     03  FILLER              PIC X(70) VALUE SPACES.
010900
011000 01  LINHA-TRACO.
011100     03  FILLER              PIC X(132) VALUE ALL "-".
011200
011300 01  LINHA-REJ-DUP.
011400     03  FILLER              PIC X(02) VALUE SPACES.
011500     03  FILLER              PIC X(24) VALUE "LINHAS REJEITADAS. . . :".
011600     03  REJ-QTDE            PIC ZZZ,ZZ9.
011700     03  FILLER              PIC X(06) VALUE SPACES.
011800     03  FILLER              PIC X(25) VALUE "DUPLICADAS ELIMINADAS . :".
011900     03  REJ-DUPLIC          PIC ZZZ,ZZ9.
012000     03  FILLER              PIC X(61) VALUE SPACES.
012100
012200 01  LINHA-TOTAIS.
012300     03  FILLER              PIC X(02) VALUE SPACES.
012400     03  FILLER              PIC X(18) VALUE "TOTAL INCOME . . :".
012500     03  TOT-INCOME          PIC $ZZ,ZZZ,ZZZ,ZZ9.99-.
012600     03  FILLER              PIC X(04) VALUE SPACES.
012700     03  FILLER              PIC X(18) VALUE "TOTAL EXPENSES . :".
012800     03  TOT-EXPENSES        PIC $ZZ,ZZZ,ZZZ,ZZ9.99-.
012900     03  FILLER              PIC X(04) VALUE SPACES.
013000     03  FILLER              PIC X(14) VALUE "NET SAVINGS :".
013100     03  TOT-NET             PIC $ZZ,ZZZ,ZZZ,ZZ9.99-.
013200     03  FILLER              PIC X(16) VALUE SPACES.
013300
013400 01  LINHA-ENT-CABEC.
013500     03  FILLER              PIC X(02) VALUE SPACES.
013600     03  FILLER              PIC X(43)
013700         VALUE "TRANSACOES POR ENTIDADE (BUSINESS/PERSONAL)".
013800     03  FILLER              PIC X(87) VALUE SPACES.
013900
014000 01  LINHA-ENTIDADE.
014100     03  FILLER              PIC X(02) VALUE SPACES.
014200     03  ENT-NOME            PIC X(40).
014300     03  FILLER              PIC X(02) VALUE SPACES.
014400     03  ENT-QTDE            PIC ZZ,ZZ9.
014500     03  FILLER              PIC X(82) VALUE SPACES.
014600
014700 01  LINHA-TEND-CABEC.
014800     03  FILLER              PIC X(02) VALUE SPACES.
014900     03  FILLER              PIC X(35)
015000         VALUE "TENDENCIA DIARIA - INCOME X EXPENSE".
015100     03  FILLER              PIC X(95) VALUE SPACES.
015200
015300 01  LINHA-TENDENCIA.
015400     03  FILLER              PIC X(02) VALUE SPACES.
015500     03  TEND-ROTULO         PIC X(05).
015600     03  FILLER              PIC X(04) VALUE SPACES.
015700     03  TEND-INC            PIC $ZZ,ZZZ,ZZ9.99-.
015800     03  FILLER              PIC X(04) VALUE SPACES.
015900     03  TEND-DESP           PIC $ZZ,ZZZ,ZZ9.99-.
016000     03  FILLER              PIC X(87) VALUE SPACES.
016100
016200 01  LINHA-QUEB-CABEC.
016300     03  FILLER              PIC X(02) VALUE SPACES.
016400     03  FILLER              PIC X(27)
016500         VALUE "TOP 6 CATEGORIAS DE DESPESA".
016600     03  FILLER              PIC X(103) VALUE SPACES.
016700
016800 01  LINHA-QUEBRA.
016900     03  FILLER              PIC X(02) VALUE SPACES.
017000     03  QUEB-NOME           PIC X(20).
017100     03  FILLER              PIC X(02) VALUE SPACES.
017200     03  QUEB-VLR            PIC $ZZ,ZZZ,ZZ9.99-.
017300     03  FILLER              PIC X(93) VALUE SPACES.
017400
017500 PROCEDURE DIVISION.
017600
017700 P000-INICIO.
017800     PERFORM P010-CAPTURA-DATA THRU P010-FIM.
017900     PERFORM P020-LE-CONTROLE THRU P020-FIM.
018000     PERFORM P100-PROCESSA-LOTE THRU P100-FIM.
018100     PERFORM P200-SELECIONA-TOP6 THRU P200-FIM.
018200     PERFORM P300-ARREDONDA THRU P300-FIM.
018300     PERFORM P400-MONTA-NARRATIVA THRU P400-FIM.
018400     PERFORM P500-IMPRIME-RELATORIO THRU P500-FIM.
018500     STOP RUN.
018600
018700* ----------------------------------------------------------
018800* P010 - DATA DA RODADA (HABITO DA CASA - VER CATFWRK), COM
018900* SECULO DERIVADO NA MARRA P/ O CABECALHO (CS-0402/Y2K).
019000* ----------------------------------------------------------
019100 P010-CAPTURA-DATA.
019200     ACCEPT WRK-DATA-ACEITA FROM DATE.
019300     IF WRK-AA-ACEITA < 50
019400         COMPUTE WRK-ANO-EXEC = 2000 + WRK-AA-ACEITA
019500     ELSE
019600         COMPUTE WRK-ANO-EXEC = 1900 + WRK-AA-ACEITA.
019700     MOVE WRK-MM-ACEITA TO WRK-MES-EXEC.
019800     MOVE WRK-DD-ACEITA TO WRK-DIA-EXEC.
019900 P010-FIM.
020000     EXIT.
020100
020200* ----------------------------------------------------------
020300* P020 - LE OS CONTADORES DE REJEITADAS/DUPLICADAS GRAVADOS
020400* PELO TXNLOAD/TXNDEDUP (CS-0640). ARQUIVO AUSENTE NAO E ERRO.
020500* ----------------------------------------------------------
020600 P020-LE-CONTROLE.
020700     MOVE ZEROS TO CTL-QT-REJEITADAS.
020800     MOVE ZEROS TO CTL-QT-DUPLIC-LOTE.
020900     MOVE ZEROS TO CTL-QT-DUPLIC-MESTR.
021000     OPEN INPUT CTLNOVO.
021100     IF WRK-FS-CTLNOVO NOT = "00"
021200         GO TO P020-FIM.
021300     READ CTLNOVO INTO REG-CONTROLE-LOTE
021400         AT END GO TO P020-FECHA.
021500 P020-FECHA.
021600     CLOSE CTLNOVO.
021700 P020-FIM.
021800     EXIT.
021900
022000* ----------------------------------------------------------
022100* P100 - LE O LOTE CATEGORIZADO E ACUMULA TOTAIS, ENTIDADES,
022200* TENDENCIA DIARIA E QUEBRA DE DESPESA POR CATEGORIA, TUDO NUMA
022300* SO PASSADA SEQUENCIAL PELO ARQUIVO (RQ-0139/CS-0318).
022400* ----------------------------------------------------------
022500 P100-PROCESSA-LOTE.
022600     OPEN INPUT TXNIN.
022700 P100-LOOP.
022800     READ TXNIN INTO REG-CANON-TXN
022900         AT END GO TO P100-FECHA.
023000     ADD 1 TO WRK-QT-LIDAS.
023100     PERFORM P110-ACUMULA-TOTAIS THRU P110-FIM.
023200     PERFORM P120-ACUMULA-ENTIDADE THRU P120-FIM.
023300     PERFORM P130-ACUMULA-TENDENCIA THRU P130-FIM.
023400     IF CT-AMOUNT < 0
023500         PERFORM P140-ACUMULA-CATEGORIA THRU P140-FIM.
023600     GO TO P100-LOOP.
023700 P100-FECHA.
023800     CLOSE TXNIN.
023900 P100-FIM.
024000     EXIT.
024100
024200* ----- P110 - INCOME = SOMA DOS POSITIVOS; EXPENSES = SOMA DOS
024300* VALORES ABSOLUTOS DOS NEGATIVOS. VALOR ZERO NAO ENTRA EM
024400* NENHUM DOS DOIS (RQ-0139). -----
024500 P110-ACUMULA-TOTAIS.
024600     IF CT-AMOUNT > 0
024700         ADD CT-AMOUNT TO SUM-INCOME
024800         GO TO P110-FIM.
024900     IF CT-AMOUNT < 0
025000         COMPUTE SUM-EXPENSES = SUM-EXPENSES - CT-AMOUNT
025100         GO TO P110-FIM.
025200 P110-FIM.
025300     EXIT.
025400
025500* ----- P120 - CONTAGEM POR ENTIDADE. BRANCO OU "nan" (RESIDUO
025600* DE PLANILHA) CONTA COMO Unassigned (CS-0588/CS-0318). -----
025700 P120-ACUMULA-ENTIDADE.
025800     MOVE CT-ENTITY TO WRK-ENT-NOME.
025900     IF WRK-ENT-NOME = SPACES
026000         MOVE "Unassigned" TO WRK-ENT-NOME.
026100     IF WRK-ENT-NOME (1:4) = "nan "
026200         MOVE "Unassigned" TO WRK-ENT-NOME.
026300     PERFORM P121-PROCURA-ENTIDADE THRU P121-FIM.
026400     IF NOT ENTIDADE-ACHADA-88
026500         ADD 1 TO TAB-ENT-QTDE
026600         MOVE WRK-ENT-NOME TO SUM-ENTITY-NAME (WRK-ENT-SUB)
026700         MOVE ZEROS TO SUM-ENTITY-CNT (WRK-ENT-SUB).
026800     ADD 1 TO SUM-ENTITY-CNT (WRK-ENT-SUB).
026900 P120-FIM.
027000     EXIT.
027100
027200* ----- P121 - BUSCA LINEAR NA TABELA DE ENTIDADES. SE NAO
027300* ACHAR, WRK-ENT-SUB FICA APONTANDO P/ A PROXIMA POSICAO LIVRE. --
027400 P121-PROCURA-ENTIDADE.
027500     MOVE "N" TO WRK-ENTIDADE-ACHADA.
027600     MOVE ZEROS TO WRK-ENT-SUB.
027700 P121-LOOP.
027800     ADD 1 TO WRK-ENT-SUB.
027900     IF WRK-ENT-SUB > TAB-ENT-QTDE
028000         GO TO P121-FIM.
028100     IF SUM-ENTITY-NAME (WRK-ENT-SUB) = WRK-ENT-NOME
028200         MOVE "S" TO WRK-ENTIDADE-ACHADA
028300         GO TO P121-FIM.
028400     GO TO P121-LOOP.
028500 P121-FIM.
028600     EXIT.
028700
028800* ----- P130 - TENDENCIA DIARIA, QUEBRA DE CONTROLE POR DATA
028900* COMPLETA (ROTULO IMPRESSO EM MM/DD) (CS-0318). -----
029000 P130-ACUMULA-TENDENCIA.
029100     PERFORM P131-PROCURA-DATA THRU P131-FIM.
029200     IF NOT ACHOU-88
029300         ADD 1 TO TAB-TEND-QTDE
029400         MOVE CT-DATE TO TEND-DATA-COMPLETA (WRK-TEND-SUB)
029500         MOVE CT-DATA-MM TO WRK-ROT-MM
029600         MOVE CT-DATA-DD TO WRK-ROT-DD
029700         MOVE WRK-ROTULO-DIA-R TO TEND-DATA-ROTULO (WRK-TEND-SUB).
029800     IF CT-AMOUNT > 0
029900         ADD CT-AMOUNT TO TEND-INCOME (WRK-TEND-SUB)
030000     ELSE
030100         IF CT-AMOUNT < 0
030200             COMPUTE TEND-EXPENSE (WRK-TEND-SUB) =
030300                 TEND-EXPENSE (WRK-TEND-SUB) - CT-AMOUNT.
030400 P130-FIM.
030500     EXIT.
030600
030700* ----- P131 - BUSCA LINEAR NA TABELA DE TENDENCIA, PELA DATA
030800* COMPLETA (NAO SO O ROTULO MM/DD, P/ NAO MISTURAR ANOS). -----
030900 P131-PROCURA-DATA.
031000     MOVE "N" TO WRK-ACHOU.
031100     MOVE ZEROS TO WRK-TEND-SUB.
031200 P131-LOOP.
031300     ADD 1 TO WRK-TEND-SUB.
031400     IF WRK-TEND-SUB > TAB-TEND-QTDE
031500         GO TO P131-FIM.
031600     IF TEND-DATA-COMPLETA (WRK-TEND-SUB) = CT-DATE
031700         MOVE "S" TO WRK-ACHOU
031800         GO TO P131-FIM.
031900     GO TO P131-LOOP.
032000 P131-FIM.
032100     EXIT.
032200
032300* ----- P140 - QUEBRA DE DESPESA POR CATEGORIA (SO TRANSACOES
032400* COM CT-AMOUNT NEGATIVO CHEGAM AQUI - VER P100). -----
032500 P140-ACUMULA-CATEGORIA.
032600     MOVE CT-CATEGORY TO WRK-QUEB-NOME.
032700     PERFORM P141-PROCURA-CATEGORIA THRU P141-FIM.
032800     IF NOT ACHOU-88
032900         ADD 1 TO TAB-QUEB-QTDE
033000         MOVE WRK-QUEB-NOME TO QUEB-CATEGORIA (WRK-QUEB-SUB)
033100         MOVE ZEROS TO QUEB-VALOR (WRK-QUEB-SUB).
033200     COMPUTE QUEB-VALOR (WRK-QUEB-SUB) =
033300         QUEB-VALOR (WRK-QUEB-SUB) - CT-AMOUNT.
033400 P140-FIM.
033500     EXIT.
033600
033700* ----- P141 - BUSCA LINEAR NA TABELA DE QUEBRA DE CATEGORIA. ---
033800 P141-PROCURA-CATEGORIA.
033900     MOVE "N" TO WRK-ACHOU.
034000     MOVE ZEROS TO WRK-QUEB-SUB.
034100 P141-LOOP.
034200     ADD 1 TO WRK-QUEB-SUB.
034300     IF WRK-QUEB-SUB > TAB-QUEB-QTDE
034400         GO TO P141-FIM.
034500     IF QUEB-CATEGORIA (WRK-QUEB-SUB) = WRK-QUEB-NOME
034600         MOVE "S" TO WRK-ACHOU
034700         GO TO P141-FIM.
034800     GO TO P141-LOOP.
034900 P141-FIM.
035000     EXIT.
035100
035200* ----------------------------------------------------------
035300* P200 - SELECAO DAS 6 MAIORES CATEGORIAS DE DESPESA, ORDEM
035400* DESCENDENTE (SELECTION SORT PARCIAL - CS-0447).  MENOS DE 6
035500* CATEGORIAS NO LOTE E RESOLVIDO NORMALMENTE (PARA MAIS CEDO).
035600* ----------------------------------------------------------
035700 P200-SELECIONA-TOP6.
035800     MOVE ZEROS TO WRK-QUEB-SUB.
035900 P200-ZERA-LOOP.
036000     ADD 1 TO WRK-QUEB-SUB.
036100     IF WRK-QUEB-SUB > TAB-QUEB-QTDE
036200         GO TO P200-COMECA.
036300     MOVE "N" TO WRK-QUEB-USADO-ITEM (WRK-QUEB-SUB).
036400     GO TO P200-ZERA-LOOP.
036500 P200-COMECA.
036600     MOVE ZEROS TO WRK-TOP6-SUB.
036700 P200-LOOP-TOP.
036800     ADD 1 TO WRK-TOP6-SUB.
036900     IF WRK-TOP6-SUB > 6
037000         GO TO P200-FIM.
037100     IF WRK-TOP6-SUB > TAB-QUEB-QTDE
037200         GO TO P200-FIM.
037300     MOVE ZEROS TO WRK-MAIOR-VALOR.
037400     MOVE ZEROS TO WRK-MAIOR-IDX.
037500     MOVE ZEROS TO WRK-QUEB-SUB.
037600 P200-LOOP-VARRE.
037700     ADD 1 TO WRK-QUEB-SUB.
037800     IF WRK-QUEB-SUB > TAB-QUEB-QTDE
037900         GO TO P200-ACHOU-MAIOR.
038000     IF WRK-QUEB-USADO-ITEM (WRK-QUEB-SUB) = "S"
038100         GO TO P200-LOOP-VARRE.
038200     IF QUEB-VALOR (WRK-QUEB-SUB) > WRK-MAIOR-VALOR
038300         MOVE QUEB-VALOR (WRK-QUEB-SUB) TO WRK-MAIOR-VALOR
038400         MOVE WRK-QUEB-SUB TO WRK-MAIOR-IDX.
038500     GO TO P200-LOOP-VARRE.
038600 P200-ACHOU-MAIOR.
038700     IF WRK-MAIOR-IDX = ZEROS
038800         GO TO P200-FIM.
038900     MOVE QUEB-CATEGORIA (WRK-MAIOR-IDX) TO
039000         TOP6-CATEGORIA (WRK-TOP6-SUB).
039100     MOVE WRK-MAIOR-VALOR TO TOP6-VALOR (WRK-TOP6-SUB).
039200     MOVE "S" TO WRK-QUEB-USADO-ITEM (WRK-MAIOR-IDX).
039300     GO TO P200-LOOP-TOP.
039400 P200-FIM.
039500     EXIT.
039600
039700* ----------------------------------------------------------
039800* P300 - NET SAVINGS, ARREDONDADO A 2 CASAS P/ CIMA NO SENTIDO
039900* DO VALOR ABSOLUTO (HABITO COMERCIAL DA CASA - RQ-0139).
040000* ----------------------------------------------------------
040100 P300-ARREDONDA.
040200     COMPUTE SUM-NET ROUNDED = SUM-INCOME - SUM-EXPENSES.
040300 P300-FIM.
040400     EXIT.
040500
040600* ----------------------------------------------------------
040700* P400 - MONTA A FRASE NARRATIVA FIXA DO RESUMO (CS-0469).
040800* CADA VALOR MONETARIO E EDITADO E OS ESPACOS A ESQUERDA DA
040900* EDICAO SAO CORTADOS ANTES DE ENTRAR NA FRASE (P410).
041000* ----------------------------------------------------------
041100 P400-MONTA-NARRATIVA.
041200     MOVE SPACES TO LINHA-NARRATIVA.
041300     MOVE 1 TO WRK-POS.
041400     STRING "Your uploaded files have been consolidated. Total"
041500         " income is $" DELIMITED BY SIZE
041600         INTO LINHA-NARRATIVA WITH POINTER WRK-POS.
041700     MOVE SUM-INCOME TO WRK-EDITA-NARR.
041800     PERFORM P410-CALCULA-TRIM THRU P410-FIM.
041900     STRING WRK-EDITA-NARR (WRK-INI-EDIT : WRK-TAM-EDIT)
042000         DELIMITED BY SIZE
042100         INTO LINHA-NARRATIVA WITH POINTER WRK-POS.
042200     STRING ", total expenses are $" DELIMITED BY SIZE
042300         INTO LINHA-NARRATIVA WITH POINTER WRK-POS.
042400     MOVE SUM-EXPENSES TO WRK-EDITA-NARR.
042500     PERFORM P410-CALCULA-TRIM THRU P410-FIM.
042600     STRING WRK-EDITA-NARR (WRK-INI-EDIT : WRK-TAM-EDIT)
042700         DELIMITED BY SIZE
042800         INTO LINHA-NARRATIVA WITH POINTER WRK-POS.
042900     STRING ", and net savings are $" DELIMITED BY SIZE
043000         INTO LINHA-NARRATIVA WITH POINTER WRK-POS.
043100     MOVE SUM-NET TO WRK-EDITA-NARR.
043200     PERFORM P410-CALCULA-TRIM THRU P410-FIM.
043300     STRING WRK-EDITA-NARR (WRK-INI-EDIT : WRK-TAM-EDIT)
043400         DELIMITED BY SIZE
043500         INTO LINHA-NARRATIVA WITH POINTER WRK-POS.
043600     STRING ". Review the category breakdown to spot the largest"
043700         " cost drivers." DELIMITED BY SIZE
043800         INTO LINHA-NARRATIVA WITH POINTER WRK-POS.
043900 P400-FIM.
044000     EXIT.
044100
044200* ----- P410 - CONTA OS BRANCOS A ESQUERDA DA EDICAO CORRENTE
044300* EM WRK-EDITA-NARR, P/ O STRING ACIMA SO PEGAR O TEXTO UTIL. --
044400 P410-CALCULA-TRIM.
044500     MOVE ZEROS TO WRK-POS-EDIT.
044600     INSPECT WRK-EDITA-NARR TALLYING WRK-POS-EDIT
044700         FOR LEADING SPACES.
044800     COMPUTE WRK-INI-EDIT = WRK-POS-EDIT + 1.
044900     COMPUTE WRK-TAM-EDIT = 18 - WRK-POS-EDIT.
045000 P410-FIM.
045100     EXIT.
045200
045300* ----------------------------------------------------------
045400* P500 - IMPRIME O RELATORIO RESUMO COMPLETO: CABECALHO,
045500* TOTAIS, ENTIDADES, TENDENCIA DIARIA, TOP-6 E NARRATIVA.
045600* ----------------------------------------------------------
045700 P500-IMPRIME-RELATORIO.
045800     OPEN OUTPUT RELSUM.
045900     PERFORM P510-IMPRIME-CABECALHO THRU P510-FIM.
046000     PERFORM P520-IMPRIME-TOTAIS THRU P520-FIM.
046100     PERFORM P530-IMPRIME-ENTIDADES THRU P530-FIM.
046200     PERFORM P540-IMPRIME-TENDENCIA THRU P540-FIM.
046300     PERFORM P550-IMPRIME-QUEBRA THRU P550-FIM.
046400     WRITE REG-RELSUM FROM LINHA-TRACO.
046500     WRITE REG-RELSUM FROM LINHA-NARRATIVA.
046600     CLOSE RELSUM.
046700 P500-FIM.
046800     EXIT.
046900
047000 P510-IMPRIME-CABECALHO.
047100     MOVE WRK-ANO-EXEC TO CAB-ANO.
047200     MOVE WRK-MES-EXEC TO CAB-MES.
047300     MOVE WRK-DIA-EXEC TO CAB-DIA.
047400     WRITE REG-RELSUM FROM LINHA-CABEC.
047500     WRITE REG-RELSUM FROM LINHA-TRACO.
047600     MOVE CTL-QT-REJEITADAS TO REJ-QTDE.
047700     COMPUTE REJ-DUPLIC = CTL-QT-DUPLIC-LOTE + CTL-QT-DUPLIC-MESTR.
047800     WRITE REG-RELSUM FROM LINHA-REJ-DUP.
047900 P510-FIM.
048000     EXIT.
048100
048200 P520-IMPRIME-TOTAIS.
048300     MOVE SUM-INCOME TO TOT-INCOME.
048400     MOVE SUM-EXPENSES TO TOT-EXPENSES.
048500     MOVE SUM-NET TO TOT-NET.
048600     WRITE REG-RELSUM FROM LINHA-TOTAIS.
048700 P520-FIM.
048800     EXIT.
048900
049000 P530-IMPRIME-ENTIDADES.
049100     WRITE REG-RELSUM FROM LINHA-TRACO.
049200     WRITE REG-RELSUM FROM LINHA-ENT-CABEC.
049300     MOVE ZEROS TO WRK-ENT-SUB.
049400 P530-LOOP.
049500     ADD 1 TO WRK-ENT-SUB.
049600     IF WRK-ENT-SUB > TAB-ENT-QTDE
049700         GO TO P530-FIM.
049800     MOVE SUM-ENTITY-NAME (WRK-ENT-SUB) TO ENT-NOME.
049900     MOVE SUM-ENTITY-CNT (WRK-ENT-SUB) TO ENT-QTDE.
050000     WRITE REG-RELSUM FROM LINHA-ENTIDADE.
050100     GO TO P530-LOOP.
050200 P530-FIM.
050300     EXIT.
050400
050500 P540-IMPRIME-TENDENCIA.
050600     WRITE REG-RELSUM FROM LINHA-TRACO.
050700     WRITE REG-RELSUM FROM LINHA-TEND-CABEC.
050800     MOVE ZEROS TO WRK-TEND-SUB.
050900 P540-LOOP.
051000     ADD 1 TO WRK-TEND-SUB.
051100     IF WRK-TEND-SUB > TAB-TEND-QTDE
051200         GO TO P540-FIM.
051300     MOVE TEND-DATA-ROTULO (WRK-TEND-SUB) TO TEND-ROTULO.
051400     MOVE TEND-INCOME (WRK-TEND-SUB) TO TEND-INC.
051500     MOVE TEND-EXPENSE (WRK-TEND-SUB) TO TEND-DESP.
051600     WRITE REG-RELSUM FROM LINHA-TENDENCIA.
051700     GO TO P540-LOOP.
051800 P540-FIM.
051900     EXIT.
052000
052100 P550-IMPRIME-QUEBRA.
052200     WRITE REG-RELSUM FROM LINHA-TRACO.
052300     WRITE REG-RELSUM FROM LINHA-QUEB-CABEC.
052400     MOVE ZEROS TO WRK-TOP6-SUB.
052500 P550-LOOP.
052600     ADD 1 TO WRK-TOP6-SUB.
052700     IF WRK-TOP6-SUB > 6
052800         GO TO P550-FIM.
052900     IF TOP6-CATEGORIA (WRK-TOP6-SUB) = SPACES
053000         GO TO P550-FIM.
053100     MOVE TOP6-CATEGORIA (WRK-TOP6-SUB) TO QUEB-NOME.
053200     MOVE TOP6-VALOR (WRK-TOP6-SUB) TO QUEB-VLR.
053300     WRITE REG-RELSUM FROM LINHA-QUEBRA.
053400     GO TO P550-LOOP.
053500 P550-FIM.
053600     EXIT.
