000100*****************************************************************
000200* CATFWRK.CPY
000300* CAMPOS DE TRABALHO COMUNS - LOTE DE CATEGORIZACAO CATEFOLIO
000400* AREA PADRAO DA CASA: DATA DE PROCESSO, STATUS DE ARQUIVO,
000500* CHAVES DE CORTE E CONTADORES USADOS PELOS 5 PROGRAMAS CATFnn
000600* ROGERIO-MACHADO  1987-04-11  COPY ORIGINAL
000700* E.SILVA          1994-09-02  CS-0231 AJUSTE VIRADA DE SECULO
000800* E.SILVA          1998-11-30  CS-0402 CAMPOS Y2K / ANO COM 4 DIG.
000900*****************************************************************
001000
001100 01  WRK-DATA-EXEC.
001200     03  WRK-ANO-EXEC        PIC 9(04).
001300     03  WRK-MES-EXEC        PIC 99.
001400     03  WRK-DIA-EXEC        PIC 99.
001500     03  FILLER              PIC X(02).
001600*  -- VISAO AAMMDD USADA POR ACCEPT FROM DATE (HABITO DA CASA) --
001700 01  WRK-DATA-ACEITA     PIC 9(06).
001800 01  WRK-DATA-ACEITA-R REDEFINES WRK-DATA-ACEITA.
001900     03  WRK-AA-ACEITA       PIC 99.
002000     03  WRK-MM-ACEITA       PIC 99.
002100     03  WRK-DD-ACEITA       PIC 99.
002200
002300* STATUS DE ARQUIVO POR SELECT - UM POR ARQUIVO DO LOTE
002400 01  WRK-STATUS-ARQS.
002500     03  WRK-FS-EXTRATO     PIC XX  OCCURS 10 TIMES.
002600     03  WRK-FS-TXNFILE     PIC XX.
002700     03  WRK-FS-SIGMSTR     PIC XX.
002800     03  WRK-FS-CATMSTR     PIC XX.
002900     03  WRK-FS-RELSUM      PIC XX.
003000     03  WRK-FS-RELLDG      PIC XX.
003100     03  FILLER             PIC X(04).
003200
003300 77  WRK-QT-ARQS-LOTE    PIC 9(02) COMP VALUE ZEROS.
003400 77  WRK-QT-LINHAS-ARQ   PIC 9(05) COMP VALUE ZEROS.
003500 77  WRK-SUB-ARQ         PIC 9(02) COMP VALUE ZEROS.
003600 77  WRK-QT-LIDAS        PIC 9(07) COMP VALUE ZEROS.
003700 77  WRK-QT-REJEITADAS   PIC 9(07) COMP VALUE ZEROS.
003800 77  WRK-QT-GRAVADAS     PIC 9(07) COMP VALUE ZEROS.
003900 77  WRK-P               PIC X VALUE SPACES.
004000 77  WRK-LIMPA           PIC X(60) VALUE SPACES.
004100
004200* EDICAO PADRAO P/ VALOR MONETARIO NOS RELATORIOS (HABITO BANCOnn)
004300 77  WRK-EDITA-VALOR     PIC $ZZZ,ZZZ,ZZ9.99-.
004400 77  WRK-EDITA-VALOR11   PIC $ZZ,ZZZ,ZZZ,ZZ9.99-.
004500
004600 01  WRK-CHAVE-CORTE.
004700     03  WRK-CORTE-DATA      PIC X(10).
004800     03  FILLER              PIC X(02).
004900 01  WRK-CHAVE-CORTE-ANT.
005000     03  WRK-CORTE-DATA-ANT  PIC X(10) VALUE SPACES.
005100     03  FILLER              PIC X(02).
005200
005300 77  WRK-FIM-ARQUIVO     PIC X VALUE "N".
005400     88  FIM-ARQUIVO-88      VALUE "S".
005500 77  WRK-ACHOU           PIC X VALUE "N".
005600     88  ACHOU-88            VALUE "S".
005700
005800* FILLER DE RESERVA - CAMPO DE EXPANSAO FUTURA DA AREA COMUM
005900 01  WRK-RESERVA.
006000     03  FILLER              PIC X(30) VALUE SPACES.
