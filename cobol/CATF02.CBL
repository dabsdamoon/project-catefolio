000100*****************************************************************
000200* CATF02 - TXNDEDUP - ELIMINACAO DE TRANSACOES REPETIDAS
000300* LOTE CATEFOLIO - CONSOLIDACAO DE TRANSACOES BANCARIAS
000400*****************************************************************
000500
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CATF02.
000800 AUTHOR.        ROGERIO-MACHADO.
000900 INSTALLATION.  MERCADO ELDORADO - CPD.
001000 DATE-WRITTEN.  1987-05-04.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - CPD MERCADO ELDORADO.
001300
001400* HISTORICO DE ALTERACOES
001500* DATA        PROGR.     RQ/CS       DESCRICAO
001600* ----------  ---------  ----------  ---------------------------
001700* 1987-05-04  R.MACHADO  ---         VERSAO ORIGINAL: CONFERE
001800*                                    REPETIDA SO DENTRO DO LOTE
001900* 1990-02-12  R.MACHADO  RQ-0139     PASSA A LER MESTRE DE
002000*                                    ASSINATURAS DE RODADAS ANT.
002100* 1996-02-19  E.SILVA    CS-0318     CHAVE COMPOSTA DATA+DESC+VLR
002200* 1998-11-30  E.SILVA    CS-0402     REVISAO Y2K - CHAVE EM TEXTO
002300*                                    AAAA-MM-DD (SEM ANO 2 DIG.)
002400* 1999-06-07  J.PEREIRA  CS-0447     LIMITE DE 20.000 CHAVES/LOTE
002500* 2000-05-22  J.PEREIRA  CS-0468     ASSINATURA DO LOTE INTEIRO
002600*                                    (CONTROLE DE REENVIO)
002700* 2004-01-19  M.ALVES    CS-0601     TOTAL DE CONTROLE SUBSTITUI
002800*                                    HASH - VER MANUAL DO USUARIO
002900* 2004-02-16  M.ALVES    CS-0640     LE/GRAVA CTLCNTS-CTLNOVO COM
003000*                                    REJEITADAS+DUPLICADAS P/RESUMO
003100* 2005-09-14  M.ALVES    CS-0685     WRK-QT-DUPLIC-MESTR NUNCA ERA
003200*                                    SOMADO (FICAVA SEMPRE ZERO) -
003300*                                    P210 PASSA A DISTINGUIR CHAVE
003400*                                    DO MESTRE DE CHAVE DO PROPRIO
003500*                                    LOTE (VER WRK-QT-ASSIN-MESTRE
003600*                                    NO CATFSIG) E CONTAR CADA UMA
003700*                                    NO SEU CONTADOR.
003800*****************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700* ----- ENTRADA: LOTE CANONICO BRUTO, SAIDA DO TXNLOAD -----
004800     SELECT TXNIN    ASSIGN TO "TXNFILE"
004900             ORGANIZATION IS LINE SEQUENTIAL
005000             FILE STATUS  IS WRK-FS-TXNFILE.
005100* ----- SAIDA: LOTE CANONICO SEM REPETIDAS -----
005200     SELECT TXNOUT   ASSIGN TO "TXNDEDUP"
005300             ORGANIZATION IS LINE SEQUENTIAL
005400             FILE STATUS  IS WRK-FS-TXNOUT.
005500* ----- MESTRE DE ASSINATURAS - RODADAS ANTERIORES -----
005600     SELECT SIGMSTR  ASSIGN TO "SIGMSTR"
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             FILE STATUS  IS WRK-FS-SIGMSTR.
005900* ----- SAIDA: MESTRE DE ASSINATURAS ATUALIZADO P/ PROX. RODADA
006000     SELECT SIGMNOVO ASSIGN TO "SIGMNOVO"
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             FILE STATUS  IS WRK-FS-SIGMNOVO.
006300* ----- CONTROLE DE REENVIO - GUARDA A ASSINATURA DA ULTIMA
006400* RODADA DESTE LOTE, PARA DETECTAR CARGA REPETIDA DO ARQUIVO -----
006500     SELECT FPMSTR   ASSIGN TO "FPMSTR"
006600             ORGANIZATION IS LINE SEQUENTIAL
006700             FILE STATUS  IS WRK-FS-FPMSTR.
006800* ----- ENTRADA: CONTADOR DE REJEITADAS, GRAVADO PELO TXNLOAD -----
006900     SELECT CTLCNTS  ASSIGN TO "CTLCNTS"
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS  IS WRK-FS-CTLCNTS.
007200* ----- SAIDA: CONTADORES ATUALIZADOS C/ DUPLICADAS (CS-0640) -----
007300     SELECT CTLNOVO  ASSIGN TO "CTLNOVO"
007400             ORGANIZATION IS LINE SEQUENTIAL
007500             FILE STATUS  IS WRK-FS-CTLNOVO.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  TXNIN     LABEL RECORD IS STANDARD.
008000 01  TXNIN-REC                PIC X(248).
008100 FD  TXNOUT    LABEL RECORD IS STANDARD.
008200 01  TXNOUT-REC               PIC X(248).
008300 FD  SIGMSTR   LABEL RECORD IS STANDARD.
008400 01  SIGMSTR-REC              PIC X(63).
008500 FD  SIGMNOVO  LABEL RECORD IS STANDARD.
008600 01  SIGMNOVO-REC             PIC X(63).
008700 FD  FPMSTR    LABEL RECORD IS STANDARD.
008800 01  FPMSTR-REC               PIC X(80).
008900 FD  CTLCNTS   LABEL RECORD IS STANDARD.
009000 01  CTLCNTS-REC              PIC X(80).
009100 FD  CTLNOVO   LABEL RECORD IS STANDARD.
009200 01  CTLNOVO-REC              PIC X(80).
009300
009400 WORKING-STORAGE SECTION.
009500 COPY CATFWRK.
009600 COPY CATFTXN.
009700 COPY CATFSIG.
009800 COPY CATFCTL.
009900
010000 01  WRK-STATUS-ARQS2.
010100     03  WRK-FS-TXNOUT      PIC XX.
010200     03  WRK-FS-SIGMNOVO    PIC XX.
010300     03  WRK-FS-FPMSTR      PIC XX.
010400     03  WRK-FS-CTLCNTS     PIC XX.
010500     03  WRK-FS-CTLNOVO     PIC XX.
010600     03  FILLER             PIC X(04).
010700
010800 77  WRK-MESTRE-PRESENTE PIC X VALUE "N".
010900     88  MESTRE-PRESENTE-88  VALUE "S".
011000 77  WRK-FPMSTR-PRESENTE PIC X VALUE "N".
011100     88  FPMSTR-PRESENTE-88  VALUE "S".
011200 77  WRK-ACHADA           PIC X VALUE "N".
011300     88  ACHADA-88            VALUE "S".
011400 77  WRK-I                PIC 9(07) COMP VALUE ZEROS.
011500 77  WRK-J                PIC 9(07) COMP VALUE ZEROS.
011600 77  WRK-TROCOU           PIC X VALUE "N".
011700     88  TROCOU-88            VALUE "S".
011800 01  WRK-CHAVE-TROCA      PIC X(63).
011900 77  WRK-I2               PIC 9(07) COMP VALUE ZEROS.
012000 77  WRK-VALOR-CHAVE      PIC S9(08)V99
012100                             SIGN IS LEADING SEPARATE.
012200
012300 PROCEDURE DIVISION.
012400
012500 P000-INICIO.
012600     PERFORM P100-CARREGA-ASSINATURAS THRU P100-FIM.
012700     PERFORM P150-LE-CONTROLE-ANTERIOR THRU P150-FIM.
012800     PERFORM P200-VERIFICA-DUPLICADO THRU P200-FIM.
012900     PERFORM P300-ASSINATURA-LOTE THRU P300-FIM.
013000     PERFORM P400-VERIFICA-REENVIO THRU P400-FIM.
013100     PERFORM P900-ENCERRA THRU P900-FIM.
013200     STOP RUN.
013300
013400* ----------------------------------------------------------
013500* P100 - CARGA DO MESTRE DE ASSINATURAS DE RODADAS ANTERIORES
013600* PARA A TABELA EM MEMORIA TAB-ASSINATURAS (RQ-0139).  MESTRE
013700* AUSENTE (1a RODADA DO LOTE) NAO E ERRO - TABELA FICA VAZIA.
013800* ----------------------------------------------------------
013900 P100-CARREGA-ASSINATURAS.
014000     MOVE ZEROS TO TAB-ASSIN-QTDE.
014100     OPEN INPUT SIGMSTR.
014200     IF WRK-FS-SIGMSTR NOT = "00"
014300         GO TO P100-FIM.
014400     MOVE "S" TO WRK-MESTRE-PRESENTE.
014500 P100-LOOP.
014600     READ SIGMSTR INTO REG-ASSINATURA
014700         AT END GO TO P100-FECHA.
014800     ADD 1 TO TAB-ASSIN-QTDE.
014900     MOVE SIG-KEY TO TAB-ASSIN-CHAVE (TAB-ASSIN-QTDE).
015000     GO TO P100-LOOP.
015100 P100-FECHA.
015200     CLOSE SIGMSTR.
015300 P100-FIM.
015400* MARCA ATE ONDE VAI O MESTRE NA TABELA - O QUE FOR ACRESCIDO
015500* DAQUI PRA FRENTE (P200) E DO PROPRIO LOTE, NAO DO MESTRE.
015600     MOVE TAB-ASSIN-QTDE TO WRK-QT-ASSIN-MESTRE.
015700     EXIT.
015800
015900* ----------------------------------------------------------
016000* P150 - LE O CONTADOR DE REJEITADAS GRAVADO PELO TXNLOAD, P/
016100* REPASSAR AO RESUMO JUNTO C/ AS DUPLICADAS DESTA RODADA
016200* (CS-0640).  ARQUIVO AUSENTE NAO E ERRO - FICA ZERADO.
016300* ----------------------------------------------------------
016400 P150-LE-CONTROLE-ANTERIOR.
016500     MOVE ZEROS TO CTL-QT-REJEITADAS.
016600     OPEN INPUT CTLCNTS.
016700     IF WRK-FS-CTLCNTS NOT = "00"
016800         GO TO P150-FIM.
016900     READ CTLCNTS INTO REG-CONTROLE-LOTE
017000         AT END GO TO P150-FECHA.
017100 P150-FECHA.
017200     CLOSE CTLCNTS.
017300 P150-FIM.
017400     EXIT.
017500
017600* ----------------------------------------------------------
017700* P200 - LE O LOTE CANONICO BRUTO E DESCARTA AS REPETIDAS.
017800* IDENTIDADE = (DATA, DESCRICAO, VALOR) EXATOS (SIG-KEY).  A
017900* 1a OCORRENCIA VENCE; AS SEGUINTES SAO CONTADAS E DESCARTADAS.
018000* A ASSINATURA E ACRESCIDA A TABELA MESMO DENTRO DO PROPRIO
018100* LOTE, PARA QUE REPETIDAS NO MESMO ARQUIVO TAMBEM CAIAM.
018200* ----------------------------------------------------------
018300 P200-VERIFICA-DUPLICADO.
018400     OPEN INPUT TXNIN.
018500     OPEN OUTPUT TXNOUT.
018600 P200-LOOP.
018700     READ TXNIN INTO REG-CANON-TXN
018800         AT END GO TO P200-FECHA.
018900     ADD 1 TO WRK-QT-LIDAS.
019000* ----- MONTA A CHAVE DE ASSINATURA DESTA TRANSACAO -----
019100     MOVE CT-DATE     TO SIG-DATA.
019200     MOVE CT-DESC     TO SIG-DESC.
019300     MOVE "|"         TO SIG-BARRA1, SIG-BARRA2.
019400     MOVE CT-AMOUNT   TO WRK-VALOR-CHAVE.
019500     MOVE WRK-VALOR-CHAVE TO SIG-VALOR-TXT.
019600* ----- GUARDA A CHAVE BRUTA (PRE-DEDUP) P/ A ASSINATURA DO LOTE
019700     ADD 1 TO TAB-BRUTO-QTDE.
019800     MOVE SIG-KEY TO TAB-BRUTO-CHAVE (TAB-BRUTO-QTDE).
019900* ----- PROCURA A CHAVE NA TABELA (MESTRE + LOTE ATE AGORA) -----
020000     PERFORM P210-PROCURA-CHAVE THRU P210-FIM.
020100     IF ACHADA-88
020200         GO TO P200-LOOP.
020300* ----- NAO ACHOU: MANTEM A TRANSACAO E ACRESCENTA A CHAVE -----
020400     ADD 1 TO TAB-ASSIN-QTDE.
020500     MOVE SIG-KEY TO TAB-ASSIN-CHAVE (TAB-ASSIN-QTDE).
020600     MOVE REG-CANON-TXN TO TXNOUT-REC.
020700     WRITE TXNOUT-REC.
020800     ADD 1 TO WRK-QT-GRAVADAS.
020900     GO TO P200-LOOP.
021000 P200-FECHA.
021100     CLOSE TXNIN, TXNOUT.
021200 P200-FIM.
021300     EXIT.
021400
021500* ----- BUSCA LINEAR DA CHAVE ATUAL NA TABELA DE ASSINATURAS. --
021600* (TABELA CRESCE A CADA CHAVE NOVA - BUSCA BINARIA NAO SE
021700* APLICA PORQUE A ORDEM DE INSERCAO NAO E A ORDEM DA CHAVE.) --
021800* POSICAO <= WRK-QT-ASSIN-MESTRE = VEIO DO MESTRE DE RODADAS
021900* ANTERIORES; POSICAO MAIOR = FOI ACRESCIDA POR ESTE PROPRIO
022000* LOTE (P200) - CONTA CADA UMA NO SEU CONTADOR (CS-0318).
022100 P210-PROCURA-CHAVE.
022200     MOVE "N" TO WRK-ACHADA.
022300     MOVE ZEROS TO WRK-I.
022400 P210-LOOP.
022500     ADD 1 TO WRK-I.
022600     IF WRK-I > TAB-ASSIN-QTDE
022700         GO TO P210-FIM.
022800     IF TAB-ASSIN-CHAVE (WRK-I) NOT = SIG-KEY
022900         GO TO P210-LOOP.
023000     MOVE "S" TO WRK-ACHADA.
023100     IF WRK-I <= WRK-QT-ASSIN-MESTRE
023200         ADD 1 TO WRK-QT-DUPLIC-MESTR
023300     ELSE
023400         ADD 1 TO WRK-QT-DUPLIC-LOTE.
023500 P210-FIM.
023600     EXIT.
023700
023800* ----------------------------------------------------------
023900* P300 - ASSINATURA DO LOTE INTEIRO (CS-0468). ORDENA AS
024000* CHAVES BRUTAS (PRE-DEDUP) POR DATA/DESCRICAO/VALOR - A PROPRIA
024100* ORDEM DA CHAVE TEXTO JA DA ESSA SEQUENCIA - E SOMA DATA E
024200* VALOR DE CADA UMA NUM TOTAL DE CONTROLE (CS-0601).
024300* ----------------------------------------------------------
024400 P300-ASSINATURA-LOTE.
024500     PERFORM P310-ORDENA-BRUTO THRU P310-FIM.
024600     MOVE ZEROS TO WRK-HASH-DATA-ACUM, WRK-HASH-VALOR-ACUM.
024700     MOVE ZEROS TO WRK-J.
024800 P300-LOOP.
024900     ADD 1 TO WRK-J.
025000     IF WRK-J > TAB-BRUTO-QTDE
025100         GO TO P300-FECHA.
025200     MOVE TAB-BRUTO-CHAVE (WRK-J) TO SIG-KEY.
025300     COMPUTE WRK-HASH-DATA-ACUM = WRK-HASH-DATA-ACUM +
025400         (SIGN-DATA-AAAA * 10000) + (SIGN-DATA-MM * 100) +
025500         SIGN-DATA-DD.
025600     ADD SIGN-VALOR TO WRK-HASH-VALOR-ACUM.
025700     GO TO P300-LOOP.
025800 P300-FECHA.
025900     MOVE TAB-BRUTO-QTDE     TO WRK-FGP-QTDE.
026000     MOVE WRK-HASH-DATA-ACUM TO WRK-FGP-SOMA-DATA.
026100     MOVE WRK-HASH-VALOR-ACUM TO WRK-FGP-SOMA-VALOR.
026200 P300-FIM.
026300     EXIT.
026400
026500* ----- ORDENACAO POR TROCA (BUBBLE SORT) DAS CHAVES BRUTAS. ---
026600* VOLUME DO LOTE E PEQUENO (ATE 10.000 LINHAS/ARQUIVO) - A
026700* CASA JA USA ESSE METODO EM OUTRAS RODADAS DE PEQUENO PORTE.
026800 P310-ORDENA-BRUTO.
026900     IF TAB-BRUTO-QTDE < 2
027000         GO TO P310-FIM.
027100     MOVE "S" TO WRK-TROCOU.
027200 P310-PASSADA.
027300     IF NOT TROCOU-88
027400         GO TO P310-FIM.
027500     MOVE "N" TO WRK-TROCOU.
027600     MOVE ZEROS TO WRK-I.
027700 P310-LOOP.
027800     ADD 1 TO WRK-I.
027900     IF WRK-I >= TAB-BRUTO-QTDE
028000         GO TO P310-PASSADA.
028100     COMPUTE WRK-I2 = WRK-I + 1.
028200     IF TAB-BRUTO-CHAVE (WRK-I) > TAB-BRUTO-CHAVE (WRK-I2)
028300         MOVE TAB-BRUTO-CHAVE (WRK-I)  TO WRK-CHAVE-TROCA
028400         MOVE TAB-BRUTO-CHAVE (WRK-I2) TO TAB-BRUTO-CHAVE (WRK-I)
028500         MOVE WRK-CHAVE-TROCA          TO TAB-BRUTO-CHAVE (WRK-I2)
028600         MOVE "S" TO WRK-TROCOU.
028700     GO TO P310-LOOP.
028800 P310-FIM.
028900     EXIT.
029000
029100* ----------------------------------------------------------
029200* P400 - COMPARA O TOTAL DE CONTROLE DESTA RODADA COM O DA
029300* ULTIMA RODADA DESTE LOTE (FPMSTR). IGUAL = REENVIO DO MESMO
029400* ARQUIVO (CS-0468) - AVISA E NAO CRIA NOVA ASSINATURA.
029500* ----------------------------------------------------------
029600 P400-VERIFICA-REENVIO.
029700     OPEN INPUT FPMSTR.
029800     IF WRK-FS-FPMSTR NOT = "00"
029900         GO TO P400-GRAVA-NOVO.
030000     MOVE "S" TO WRK-FPMSTR-PRESENTE.
030100     READ FPMSTR INTO WRK-FINGERPRINT-ANT
030200         AT END MOVE SPACES TO WRK-FINGERPRINT-ANT.
030300     CLOSE FPMSTR.
030400     IF WRK-FINGERPRINT-ANT = WRK-FINGERPRINT-LOTE
030500         MOVE "S" TO WRK-LOTE-REENVIADO
030600         DISPLAY "CATF02 - AVISO - LOTE IDENTICO A RODADA ANTERIOR"
030700         GO TO P400-FIM.
030800 P400-GRAVA-NOVO.
030900     OPEN OUTPUT FPMSTR.
031000     WRITE FPMSTR-REC FROM WRK-FINGERPRINT-LOTE.
031100     CLOSE FPMSTR.
031200 P400-FIM.
031300     EXIT.
031400
031500* ----------------------------------------------------------
031600* P900 - ENCERRAMENTO. REGRAVA O MESTRE DE ASSINATURAS COM A
031700* TABELA ATUALIZADA (MESTRE + LOTE) E MOSTRA OS CONTADORES.
031800* ----------------------------------------------------------
031900 P900-ENCERRA.
032000     OPEN OUTPUT SIGMNOVO.
032100     MOVE ZEROS TO WRK-I.
032200 P900-LOOP.
032300     ADD 1 TO WRK-I.
032400     IF WRK-I > TAB-ASSIN-QTDE
032500         GO TO P900-FECHA.
032600     MOVE TAB-ASSIN-CHAVE (WRK-I) TO SIGMNOVO-REC.
032700     WRITE SIGMNOVO-REC.
032800     GO TO P900-LOOP.
032900 P900-FECHA.
033000     CLOSE SIGMNOVO.
033100* CTL-QT-REJEITADAS JA VEIO CARREGADO DO CTLCNTS EM P150 - SO
033200* PRECISA ACRESCENTAR AS DUPLICADAS DESTA RODADA.
033300     MOVE WRK-QT-DUPLIC-LOTE TO CTL-QT-DUPLIC-LOTE.
033400     MOVE WRK-QT-DUPLIC-MESTR TO CTL-QT-DUPLIC-MESTR.
033500     MOVE REG-CONTROLE-LOTE TO CTLNOVO-REC.
033600     OPEN OUTPUT CTLNOVO.
033700     WRITE CTLNOVO-REC.
033800     CLOSE CTLNOVO.
033900     DISPLAY "CATF02 - LINHAS LIDAS . . . . . . : " WRK-QT-LIDAS.
034000     DISPLAY "CATF02 - DUPLICADAS NO LOTE . . . : " WRK-QT-DUPLIC-LOTE.
034100     DISPLAY "CATF02 - DUPLICADAS NO MESTRE . . : " WRK-QT-DUPLIC-MESTR.
034200     DISPLAY "CATF02 - TRANSACOES GRAVADAS . . : " WRK-QT-GRAVADAS.
034300     DISPLAY "CATF02 - ASSINATURAS NO MESTRE . : " TAB-ASSIN-QTDE.
034400 P900-FIM.
034500     EXIT.
