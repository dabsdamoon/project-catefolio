000100*****************************************************************
000200* CATFSIG.CPY
000300* CHAVE DE ASSINATURA DE TRANSACAO (SIG-KEY) - 63 POSICOES.
000400* USADA PELO TXNDEDUP (CATF02) PARA ELIMINAR REPETIDAS CONTRA
000500* O MESTRE DE ASSINATURAS E DENTRO DO PROPRIO LOTE.
000600* ROGERIO-MACHADO  1987-04-11  LAYOUT ORIGINAL
000700* E.SILVA          1996-02-19  CS-0318 CHAVE COMPOSTA DATA+DESC+VLR
000800* M.ALVES          2005-09-14  CS-0685 WRK-SIG-SUB (NUNCA USADO)
000900*                  VIRA WRK-QT-ASSIN-MESTRE - MARCA A FAIXA DO
001000*                  MESTRE NA TABELA, P/ O CATF02 SEPARAR DUPLICADA
001100*                  DE MESTRE X DUPLICADA DE LOTE.
001200*****************************************************************
001300
001400 01  REG-ASSINATURA.
001500     03  SIG-KEY.
001600         05  SIG-DATA            PIC X(10).
001700         05  SIG-BARRA1          PIC X(01) VALUE "|".
001800         05  SIG-DESC            PIC X(40).
001900         05  SIG-BARRA2          PIC X(01) VALUE "|".
002000         05  SIG-VALOR-TXT       PIC X(11).
002100
002200* ----- VISAO POR CAMPO SEPARADO, P/ COMPARACOES DE ORDENACAO --
002300 01  REG-ASSINATURA-R REDEFINES REG-ASSINATURA.
002400     03  SIGR-DATA           PIC X(10).
002500     03  FILLER              PIC X(01).
002600     03  SIGR-DESC           PIC X(40).
002700     03  FILLER              PIC X(01).
002800     03  SIGR-VALOR          PIC X(11).
002900
003000* ----- VISAO NUMERICA DA CHAVE, PARA O TOTAL DE CONTROLE (HASH) --
003100* USADA SO POR P300-ASSINATURA-LOTE (CATF02) AO SOMAR DATA/VALOR.
003200 01  REG-ASSINATURA-N REDEFINES REG-ASSINATURA.
003300     03  SIGN-DATA.
003400         05  SIGN-DATA-AAAA      PIC 9(04).
003500         05  FILLER              PIC X(01).
003600         05  SIGN-DATA-MM        PIC 99.
003700         05  FILLER              PIC X(01).
003800         05  SIGN-DATA-DD        PIC 99.
003900     03  FILLER              PIC X(01).
004000     03  FILLER              PIC X(40).
004100     03  FILLER              PIC X(01).
004200     03  SIGN-VALOR          PIC S9(08)V99
004300                             SIGN IS LEADING SEPARATE.
004400
004500* TABELA EM MEMORIA - ASSINATURAS DO MESTRE + LOTE CORRENTE.
004600* CRESCE POR ORDEM DE CHEGADA (MESTRE, DEPOIS LOTE) - NAO E
004700* ORDENADA PELA CHAVE, POR ISSO A BUSCA E LINEAR (VER P210).
004800 01  TAB-ASSINATURAS.
004900     03  TAB-ASSIN-QTDE      PIC 9(07) COMP VALUE ZEROS.
005000     03  TAB-ASSIN-ITEM OCCURS 1 TO 20000 TIMES
005100         DEPENDING ON TAB-ASSIN-QTDE
005200         INDEXED BY TAB-ASSIN-IDX.
005300         05  TAB-ASSIN-CHAVE     PIC X(63).
005400
005500* LIMITE DA FAIXA DO MESTRE DENTRO DE TAB-ASSINATURAS (P100) -
005600* POSICOES ATE AQUI SAO DE RODADAS ANTERIORES; DAI PRA FRENTE
005700* SAO DO PROPRIO LOTE (VER P210 NO CATF02).
005800 77  WRK-QT-ASSIN-MESTRE PIC 9(07) COMP VALUE ZEROS.
005900 77  WRK-QT-DUPLIC-LOTE  PIC 9(07) COMP VALUE ZEROS.
006000 77  WRK-QT-DUPLIC-MESTR PIC 9(07) COMP VALUE ZEROS.
006100
006200* LOTE BRUTO (PRE-DEDUP), ORDENADO P/ DATA/DESC/VALOR, PARA A
006300* ASSINATURA DO LOTE INTEIRO (DETECCAO DE REENVIO).
006400 01  TAB-LOTE-BRUTO.
006500     03  TAB-BRUTO-QTDE      PIC 9(05) COMP VALUE ZEROS.
006600     03  TAB-BRUTO-ITEM OCCURS 1 TO 10000 TIMES
006700         DEPENDING ON TAB-BRUTO-QTDE
006800         INDEXED BY TAB-BRUTO-IDX.
006900         05  TAB-BRUTO-CHAVE     PIC X(63).
007000
007100* TOTAL DE CONTROLE (FINGERPRINT) DO LOTE - QTDE + SOMA DE DATAS
007200* + SOMA DE VALORES, TUDO EM TEXTO ZERADO A ESQUERDA. SUBSTITUI
007300* HASH CRIPTOGRAFICO (FORA DO ESCOPO - VER MANUAL DO USUARIO).
007400 01  WRK-FINGERPRINT-LOTE.
007500     03  WRK-FGP-QTDE        PIC 9(05).
007600     03  FILLER              PIC X(01) VALUE "-".
007700     03  WRK-FGP-SOMA-DATA   PIC 9(12).
007800     03  FILLER              PIC X(01) VALUE "-".
007900     03  WRK-FGP-SOMA-VALOR  PIC S9(13)V99 SIGN LEADING SEPARATE.
008000     03  FILLER              PIC X(20).
008100 01  WRK-FINGERPRINT-ANT     PIC X(80) VALUE SPACES.
008200 77  WRK-HASH-DATA-ACUM  PIC 9(12) COMP VALUE ZEROS.
008300 77  WRK-HASH-VALOR-ACUM PIC S9(13)V99 VALUE ZEROS.
008400 77  WRK-LOTE-REENVIADO      PIC X VALUE "N".
008500     88  LOTE-REENVIADO-88       VALUE "S".
