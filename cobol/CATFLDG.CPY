000100*****************************************************************
000200* CATFLDG.CPY
000300* AREA DE TRABALHO DO RAZAO DIARIO (TXNLEDG / CATF05): AGRUPA AS
000400* TRANSACOES POR DATA EM DUAS LISTAS - CREDITO (ENTRADAS) E
000500* DEBITO (SAIDAS) - PARA IMPRESSAO EM COLUNAS PAREADAS.
000600* CAPACIDADE DE 15 LANCAMENTOS POR LADO, POR DATA - LANCAMENTO
000700* QUE ESTOURAR A CAPACIDADE E DESCARTADO SEM AVISO (RQ-0161).
000800* J.PEREIRA  2000-09-04  RQ-0161 CRIACAO
000900*****************************************************************
001000
001100 01  TAB-LEDGER.
001200     03  TAB-LEDG-QTDE      PIC 9(03) COMP VALUE ZEROS.
001300     03  TAB-LEDG-ITEM OCCURS 1 TO 400 TIMES
001400         DEPENDING ON TAB-LEDG-QTDE
001500         INDEXED BY TAB-LEDG-IDX.
001600         05  LEDG-DATA          PIC X(10).
001700         05  LEDG-CRED-QTDE     PIC 9(02) COMP VALUE ZEROS.
001800         05  LEDG-CRED-ITEM OCCURS 15 TIMES.
001900             07  LEDG-CRED-DESC     PIC X(30).
002000             07  LEDG-CRED-VALOR    PIC S9(9)V99.
002100         05  LEDG-DEB-QTDE      PIC 9(02) COMP VALUE ZEROS.
002200         05  LEDG-DEB-ITEM OCCURS 15 TIMES.
002300             07  LEDG-DEB-DESC      PIC X(30).
002400             07  LEDG-DEB-VALOR     PIC S9(9)V99.
002500
002600 77  WRK-LEDG-SUB       PIC 9(03) COMP VALUE ZEROS.
002700 77  WRK-LEDG-ROW       PIC 9(02) COMP VALUE ZEROS.
002800 77  WRK-LEDG-MAX       PIC 9(02) COMP VALUE ZEROS.
002900 77  WRK-LEDG-ACHADA    PIC X VALUE "N".
003000     88  LEDG-ACHADA-88     VALUE "S".
