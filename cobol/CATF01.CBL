000100*****************************************************************
000200* CATF01 - TXNLOAD - CARGA E NORMALIZACAO DE EXTRATOS
000300* LOTE CATEFOLIO - CONSOLIDACAO DE TRANSACOES BANCARIAS
000400*****************************************************************
000500
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CATF01.
000800 AUTHOR.        ROGERIO-MACHADO.
000900 INSTALLATION.  MERCADO ELDORADO - CPD.
001000 DATE-WRITTEN.  1987-04-11.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - CPD MERCADO ELDORADO.
001300
001400* HISTORICO DE ALTERACOES
001500* DATA        PROGR.     RQ/CS       DESCRICAO
001600* ----------  ---------  ----------  ---------------------------
001700* 1987-04-11  R.MACHADO  ---         VERSAO ORIGINAL: LE EXTRATO
001800*                                    UNICO NO LAYOUT DO BCO.DAT
001900* 1989-08-22  R.MACHADO  RQ-0104     PERMITE ATE 3 EXTRATOS/RODADA
002000* 1991-01-30  E.SILVA    RQ-0177     INCLUI VALIDACAO DE DATA/VALOR
002100* 1994-09-02  E.SILVA    CS-0231     AJUSTE VIRADA DE SECULO (ANO4)
002200* 1996-02-19  E.SILVA    CS-0318     LAYOUT DE BANCO COREANO (KB-)
002300* 1996-02-19              CS-0318     AMPLIA PARA 10 EXTRATOS/RODADA
002400* 1998-11-30  E.SILVA    CS-0402     REVISAO Y2K - DATA EM AAAA-MM-DD
002500*                                    TEXTO, SEM CAMPO DE ANO EM 2 DIG
002600* 1999-06-07  J.PEREIRA  CS-0447     LIMITE DE 10.000 LINHAS/ARQUIVO
002700* 2001-03-14  J.PEREIRA  CS-0512     REJEITA LINHA C/ DATA OU VALOR
002800*                                    INVALIDO SEM ABORTAR O LOTE
002900* 2003-07-09  M.ALVES    CS-0588     DEFAULT DE CATEGORIA/ENTIDADE
003000*                                    QUANDO EXTRATO VEM EM BRANCO
003100* 2004-02-16  M.ALVES    CS-0640     GRAVA CTLCNTS COM A QTDE DE
003200*                                    REJEITADAS, P/ O RESUMO LER
003300* 2005-08-30  M.ALVES    CS-0677     EXTRATO PASSA A CHEGAR COMO
003400*                                    PLANILHA DELIMITADA POR VIRGULA,
003500*                                    COM CABECALHO E ORDEM DE COLUNA
003600*                                    VARIAVEL - ABANDONA O TESTE DE
003700*                                    SINAL EM POSICAO FIXA DE BYTE E
003800*                                    CASA COLUNAS PELO NOME (APELIDOS
003900*                                    PT/EN/COREANO) - VER CATFEXT.
004000*****************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900* ----- ATE 10 EXTRATOS DE ENTRADA POR RODADA DE LOTE -----
005000     SELECT EXTIN01 ASSIGN TO "EXTIN01"
005100             ORGANIZATION IS LINE SEQUENTIAL
005200             FILE STATUS  IS WRK-FS-EXTRATO (1).
005300     SELECT EXTIN02 ASSIGN TO "EXTIN02"
005400             ORGANIZATION IS LINE SEQUENTIAL
005500             FILE STATUS  IS WRK-FS-EXTRATO (2).
005600     SELECT EXTIN03 ASSIGN TO "EXTIN03"
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             FILE STATUS  IS WRK-FS-EXTRATO (3).
005900     SELECT EXTIN04 ASSIGN TO "EXTIN04"
006000             ORGANIZATION IS LINE SEQUENTIAL
006100             FILE STATUS  IS WRK-FS-EXTRATO (4).
006200     SELECT EXTIN05 ASSIGN TO "EXTIN05"
006300             ORGANIZATION IS LINE SEQUENTIAL
006400             FILE STATUS  IS WRK-FS-EXTRATO (5).
006500     SELECT EXTIN06 ASSIGN TO "EXTIN06"
006600             ORGANIZATION IS LINE SEQUENTIAL
006700             FILE STATUS  IS WRK-FS-EXTRATO (6).
006800     SELECT EXTIN07 ASSIGN TO "EXTIN07"
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             FILE STATUS  IS WRK-FS-EXTRATO (7).
007100     SELECT EXTIN08 ASSIGN TO "EXTIN08"
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS  IS WRK-FS-EXTRATO (8).
007400     SELECT EXTIN09 ASSIGN TO "EXTIN09"
007500             ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS  IS WRK-FS-EXTRATO (9).
007700     SELECT EXTIN10 ASSIGN TO "EXTIN10"
007800             ORGANIZATION IS LINE SEQUENTIAL
007900             FILE STATUS  IS WRK-FS-EXTRATO (10).
008000* ----- SAIDA: LOTE DE TRANSACOES CANONICAS -----
008100     SELECT TXNFILE ASSIGN TO "TXNFILE"
008200             ORGANIZATION IS LINE SEQUENTIAL
008300             FILE STATUS  IS WRK-FS-TXNFILE.
008400* ----- SAIDA: CONTROLE DE LOTE P/ O RESUMO (CS-0640) -----
008500     SELECT CTLCNTS ASSIGN TO "CTLCNTS"
008600             ORGANIZATION IS LINE SEQUENTIAL
008700             FILE STATUS  IS WRK-FS-CTLCNTS.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  EXTIN01  LABEL RECORD IS STANDARD.
009200 01  EXT01-REC                PIC X(221).
009300 FD  EXTIN02  LABEL RECORD IS STANDARD.
009400 01  EXT02-REC                PIC X(221).
009500 FD  EXTIN03  LABEL RECORD IS STANDARD.
009600 01  EXT03-REC                PIC X(221).
009700 FD  EXTIN04  LABEL RECORD IS STANDARD.
009800 01  EXT04-REC                PIC X(221).
009900 FD  EXTIN05  LABEL RECORD IS STANDARD.
010000 01  EXT05-REC                PIC X(221).
010100 FD  EXTIN06  LABEL RECORD IS STANDARD.
010200 01  EXT06-REC                PIC X(221).
010300 FD  EXTIN07  LABEL RECORD IS STANDARD.
010400 01  EXT07-REC                PIC X(221).
010500 FD  EXTIN08  LABEL RECORD IS STANDARD.
010600 01  EXT08-REC                PIC X(221).
010700 FD  EXTIN09  LABEL RECORD IS STANDARD.
010800 01  EXT09-REC                PIC X(221).
010900 FD  EXTIN10  LABEL RECORD IS STANDARD.
011000 01  EXT10-REC                PIC X(221).
011100 FD  TXNFILE  LABEL RECORD IS STANDARD.
011200 01  TXN-REC                  PIC X(248).
011300 FD  CTLCNTS  LABEL RECORD IS STANDARD.
011400 01  CTLCNTS-REC              PIC X(80).
011500
011600 WORKING-STORAGE SECTION.
011700 COPY CATFWRK.
011800 COPY CATFEXT.
011900 COPY CATFTXN.
012000 COPY CATFCTL.
012100
012200 01  WRK-STATUS-ARQS1.
012300     03  WRK-FS-CTLCNTS      PIC XX.
012400     03  FILLER              PIC X(04).
012500
012600* ----- TABELA DE ARQUIVOS DE EXTRATO - UMA ENTRADA POR SELECT -----
012700 01  TAB-ARQS-EXTRATO.
012800     03  TAB-ARQ-ITEM OCCURS 10 TIMES INDEXED BY TAB-ARQ-IDX.
012900         05  TAB-ARQ-PRESENTE    PIC X VALUE "N".
013000             88  ARQ-PRESENTE-88         VALUE "S".
013100         05  TAB-ARQ-ABERTO      PIC X VALUE "N".
013200             88  ARQ-ABERTO-88           VALUE "S".
013300     03  FILLER              PIC X(04).
013400
013500* ----- TABUA MAIUSCULA -> MINUSCULA, P/ CASAR CABECALHO SEM -----
013600* DISTINCAO ENTRE MAIUSCULAS/MINUSCULAS (CS-0677 - MESMA TECNICA
013700* DO CASAMENTO DE PALAVRA-CHAVE DO CATF03).
013800 01  WRK-ALFA-MAIUSC     PIC X(26) VALUE
013900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014000 01  WRK-ALFA-MINUSC     PIC X(26) VALUE
014100         "abcdefghijklmnopqrstuvwxyz".
014200
014300* ----- CAMPOS DE APOIO A SEPARACAO DA LINHA EM CAMPOS (P600) -----
014400 77  WRK-CAMPO-PONTEIRO  PIC 9(03) COMP VALUE ZEROS.
014500 01  WRK-CAMPO-BRUTO     PIC X(40) VALUE SPACES.
014600
014700* ----- CAMPOS DE APOIO AO CASAMENTO DO CABECALHO (P610/P615) -----
014800 77  WRK-CEL-IDX         PIC 9(02) COMP VALUE ZEROS.
014900 01  WRK-CELULA-BRUTA    PIC X(40) VALUE SPACES.
015000 01  WRK-CELULA-MIN      PIC X(40) VALUE SPACES.
015100 77  WRK-QT-LINHAS-CABEC PIC 9(02) COMP VALUE ZEROS.
015200 77  WRK-CABEC-ACHADA    PIC X VALUE "N".
015300     88  CABEC-ACHADA-88     VALUE "S".
015400
015500* ----- CAMPOS DE APOIO A CONVERSAO TEXTO->NUMERICO DO VALOR -----
015600* (P330).  A CASA NAO TEM FUNCTION NUMVAL - A CONVERSAO E FEITA
015700* DIGITO A DIGITO, ACUMULANDO EM WRK-VAL-ACUM (CS-0677).
015800 01  WRK-VAL-TEXTO       PIC X(20) VALUE SPACES.
015900 77  WRK-VAL-TAM         PIC 9(02) COMP VALUE ZEROS.
016000 77  WRK-VAL-POS         PIC 9(02) COMP VALUE ZEROS.
016100 77  WRK-VAL-CASAS-DEC   PIC 9(01) COMP VALUE ZEROS.
016200 01  WRK-VAL-DIGITO-CHAR PIC X VALUE SPACE.
016300 01  WRK-VAL-DIGITO-NUM REDEFINES WRK-VAL-DIGITO-CHAR PIC 9.
016400 77  WRK-VAL-SINAL-NEG   PIC X VALUE "N".
016500     88  VAL-SINAL-NEG-88    VALUE "S".
016600 77  WRK-VAL-VIU-PONTO   PIC X VALUE "N".
016700     88  VAL-VIU-PONTO-88    VALUE "S".
016800 77  WRK-VCONV-OK        PIC X VALUE "N".
016900     88  VCONV-OK-88         VALUE "S".
017000 01  WRK-VAL-ACUM        PIC S9(9)V99 VALUE ZEROS.
017100 01  WRK-VAL-CREDITO-NUM PIC S9(9)V99 VALUE ZEROS.
017200
017300 77  WRK-DATA-OK         PIC X VALUE "N".
017400     88  DATA-OK-88          VALUE "S".
017500 77  WRK-VALOR-OK        PIC X VALUE "N".
017600     88  VALOR-OK-88         VALUE "S".
017700 77  WRK-ARQ-TEVE-LINHA  PIC X VALUE "N".
017800     88  ARQ-TEVE-LINHA-88   VALUE "S".
017900
018000 01  LINHA-ENCERRAMENTO.
018100     03  FILLER              PIC X(80) VALUE SPACES.
018200
018300 PROCEDURE DIVISION.
018400
018500 P000-INICIO.
018600* ABRE TODOS OS EXTRATOS PRESENTES E O ARQUIVO DE SAIDA
018700     PERFORM P100-ABRE-ARQUIVOS THRU P100-FIM.
018800* PROCESSA CADA EXTRATO PRESENTE, DO 1 AO 10
018900     PERFORM P210-PROC-01 THRU P210-FIM.
019000     PERFORM P220-PROC-02 THRU P220-FIM.
019100     PERFORM P230-PROC-03 THRU P230-FIM.
019200     PERFORM P240-PROC-04 THRU P240-FIM.
019300     PERFORM P250-PROC-05 THRU P250-FIM.
019400     PERFORM P260-PROC-06 THRU P260-FIM.
019500     PERFORM P270-PROC-07 THRU P270-FIM.
019600     PERFORM P280-PROC-08 THRU P280-FIM.
019700     PERFORM P290-PROC-09 THRU P290-FIM.
019800     PERFORM P295-PROC-10 THRU P295-FIM.
019900     PERFORM P900-ENCERRA THRU P900-FIM.
020000     STOP RUN.
020100
020200* ----------------------------------------------------------
020300* P100 - ABERTURA. TENTA ABRIR OS 10 EXTRATOS; O QUE NAO
020400* EXISTIR (FS=35) FICA MARCADO AUSENTE E E IGNORADO ABAIXO.
020500* ----------------------------------------------------------
020600 P100-ABRE-ARQUIVOS.
020700     OPEN INPUT EXTIN01.
020800     IF WRK-FS-EXTRATO (1) NOT = "00"
020900         GO TO P100-PULA-01.
021000     MOVE "S" TO TAB-ARQ-PRESENTE (1).
021100     ADD 1 TO WRK-QT-ARQS-LOTE.
021200 P100-PULA-01.
021300     OPEN INPUT EXTIN02.
021400     IF WRK-FS-EXTRATO (2) NOT = "00"
021500         GO TO P100-PULA-02.
021600     MOVE "S" TO TAB-ARQ-PRESENTE (2).
021700     ADD 1 TO WRK-QT-ARQS-LOTE.
021800 P100-PULA-02.
021900     OPEN INPUT EXTIN03.
022000     IF WRK-FS-EXTRATO (3) NOT = "00"
022100         GO TO P100-PULA-03.
022200     MOVE "S" TO TAB-ARQ-PRESENTE (3).
022300     ADD 1 TO WRK-QT-ARQS-LOTE.
022400 P100-PULA-03.
022500     OPEN INPUT EXTIN04.
022600     IF WRK-FS-EXTRATO (4) NOT = "00"
022700         GO TO P100-PULA-04.
022800     MOVE "S" TO TAB-ARQ-PRESENTE (4).
022900     ADD 1 TO WRK-QT-ARQS-LOTE.
023000 P100-PULA-04.
023100     OPEN INPUT EXTIN05.
023200     IF WRK-FS-EXTRATO (5) NOT = "00"
023300         GO TO P100-PULA-05.
023400     MOVE "S" TO TAB-ARQ-PRESENTE (5).
023500     ADD 1 TO WRK-QT-ARQS-LOTE.
023600 P100-PULA-05.
023700     OPEN INPUT EXTIN06.
023800     IF WRK-FS-EXTRATO (6) NOT = "00"
023900         GO TO P100-PULA-06.
024000     MOVE "S" TO TAB-ARQ-PRESENTE (6).
024100     ADD 1 TO WRK-QT-ARQS-LOTE.
024200 P100-PULA-06.
024300     OPEN INPUT EXTIN07.
024400     IF WRK-FS-EXTRATO (7) NOT = "00"
024500         GO TO P100-PULA-07.
024600     MOVE "S" TO TAB-ARQ-PRESENTE (7).
024700     ADD 1 TO WRK-QT-ARQS-LOTE.
024800 P100-PULA-07.
024900     OPEN INPUT EXTIN08.
025000     IF WRK-FS-EXTRATO (8) NOT = "00"
025100         GO TO P100-PULA-08.
025200     MOVE "S" TO TAB-ARQ-PRESENTE (8).
025300     ADD 1 TO WRK-QT-ARQS-LOTE.
025400 P100-PULA-08.
025500     OPEN INPUT EXTIN09.
025600     IF WRK-FS-EXTRATO (9) NOT = "00"
025700         GO TO P100-PULA-09.
025800     MOVE "S" TO TAB-ARQ-PRESENTE (9).
025900     ADD 1 TO WRK-QT-ARQS-LOTE.
026000 P100-PULA-09.
026100     OPEN INPUT EXTIN10.
026200     IF WRK-FS-EXTRATO (10) NOT = "00"
026300         GO TO P100-PULA-10.
026400     MOVE "S" TO TAB-ARQ-PRESENTE (10).
026500     ADD 1 TO WRK-QT-ARQS-LOTE.
026600 P100-PULA-10.
026700* CASO TEORICO - NAO OCORRE, POIS SO HA 10 SELECTs DECLARADOS
026800     IF WRK-QT-ARQS-LOTE > 10
026900         DISPLAY "CATF01 - ERRO - MAIS DE 10 EXTRATOS NA RODADA"
027000         STOP RUN.
027100     OPEN OUTPUT TXNFILE.
027200 P100-FIM.
027300     EXIT.
027400
027500* ----- PROCESSA O EXTRATO 01, SE PRESENTE NA RODADA -----
027600* AS PRIMEIRAS LINHAS SAO VARRIDAS ATE ACHAR O CABECALHO
027700* (PROPAGANDA DO BANCO PODE VIR ANTES DELE - CS-0677); AS
027800* LINHAS SEGUINTES SAO DADOS.
027900 P210-PROC-01.
028000     IF NOT ARQ-PRESENTE-88 (1)
028100         GO TO P210-FIM.
028200     MOVE ZEROS TO WRK-QT-LINHAS-ARQ.
028300     MOVE ZEROS TO WRK-QT-LINHAS-CABEC.
028400     MOVE "N" TO WRK-ARQ-TEVE-LINHA.
028500     MOVE "N" TO WRK-CABEC-ACHADA.
028600 P210-LOOP.
028700     READ EXTIN01 INTO EXT-RECORD-AREA
028800         AT END GO TO P210-EOF.
028900     MOVE "S" TO WRK-ARQ-TEVE-LINHA.
029000     IF CABEC-ACHADA-88
029100         GO TO P210-DADO.
029200     ADD 1 TO WRK-QT-LINHAS-CABEC.
029300     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
029400     PERFORM P610-TESTA-CABECALHO THRU P610-FIM.
029500     IF CABEC-ACHADA-88
029600         PERFORM P640-VALIDA-CABECALHO THRU P640-FIM.
029700     IF NOT CABEC-ACHADA-88 AND WRK-QT-LINHAS-CABEC > 20
029800         DISPLAY "CATF01 - ERRO - EXTRATO 01 SEM CABECALHO RECONHECIVEL"
029900         STOP RUN.
030000     GO TO P210-LOOP.
030100 P210-DADO.
030200     ADD 1 TO WRK-QT-LINHAS-ARQ.
030300     ADD 1 TO WRK-QT-LIDAS.
030400     IF WRK-QT-LINHAS-ARQ > 10000
030500         DISPLAY "CATF01 - ERRO - EXTRATO 01 PASSA DE 10000 LINHAS"
030600         STOP RUN.
030700     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
030800     PERFORM P650-EXTRAI-CAMPOS THRU P650-FIM.
030900     PERFORM P300-DERIVA-VALOR THRU P300-FIM.
031000     PERFORM P400-VALIDA-LINHA THRU P400-FIM.
031100     PERFORM P500-GRAVA-CANONICO THRU P500-FIM.
031200     GO TO P210-LOOP.
031300 P210-EOF.
031400     IF WRK-ARQ-TEVE-LINHA = "S"
031500         GO TO P210-FECHA.
031600     DISPLAY "CATF01 - ERRO - EXTRATO 01 ESTA VAZIO".
031700     STOP RUN.
031800 P210-FECHA.
031900     IF NOT CABEC-ACHADA-88
032000         DISPLAY "CATF01 - ERRO - EXTRATO 01 SEM CABECALHO RECONHECIVEL"
032100         STOP RUN.
032200     CLOSE EXTIN01.
032300 P210-FIM.
032400     EXIT.
032500
032600* ----- PROCESSA O EXTRATO 02, SE PRESENTE NA RODADA -----
032700* AS PRIMEIRAS LINHAS SAO VARRIDAS ATE ACHAR O CABECALHO
032800* (PROPAGANDA DO BANCO PODE VIR ANTES DELE - CS-0677); AS
032900* LINHAS SEGUINTES SAO DADOS.
033000 P220-PROC-02.
033100     IF NOT ARQ-PRESENTE-88 (2)
033200         GO TO P220-FIM.
033300     MOVE ZEROS TO WRK-QT-LINHAS-ARQ.
033400     MOVE ZEROS TO WRK-QT-LINHAS-CABEC.
033500     MOVE "N" TO WRK-ARQ-TEVE-LINHA.
033600     MOVE "N" TO WRK-CABEC-ACHADA.
033700 P220-LOOP.
033800     READ EXTIN02 INTO EXT-RECORD-AREA
033900         AT END GO TO P220-EOF.
034000     MOVE "S" TO WRK-ARQ-TEVE-LINHA.
034100     IF CABEC-ACHADA-88
034200         GO TO P220-DADO.
034300     ADD 1 TO WRK-QT-LINHAS-CABEC.
034400     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
034500     PERFORM P610-TESTA-CABECALHO THRU P610-FIM.
034600     IF CABEC-ACHADA-88
034700         PERFORM P640-VALIDA-CABECALHO THRU P640-FIM.
034800     IF NOT CABEC-ACHADA-88 AND WRK-QT-LINHAS-CABEC > 20
034900         DISPLAY "CATF01 - ERRO - EXTRATO 02 SEM CABECALHO RECONHECIVEL"
035000         STOP RUN.
035100     GO TO P220-LOOP.
035200 P220-DADO.
035300     ADD 1 TO WRK-QT-LINHAS-ARQ.
035400     ADD 1 TO WRK-QT-LIDAS.
035500     IF WRK-QT-LINHAS-ARQ > 10000
035600         DISPLAY "CATF01 - ERRO - EXTRATO 02 PASSA DE 10000 LINHAS"
035700         STOP RUN.
035800     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
035900     PERFORM P650-EXTRAI-CAMPOS THRU P650-FIM.
036000     PERFORM P300-DERIVA-VALOR THRU P300-FIM.
036100     PERFORM P400-VALIDA-LINHA THRU P400-FIM.
036200     PERFORM P500-GRAVA-CANONICO THRU P500-FIM.
036300     GO TO P220-LOOP.
036400 P220-EOF.
036500     IF WRK-ARQ-TEVE-LINHA = "S"
036600         GO TO P220-FECHA.
036700     DISPLAY "CATF01 - ERRO - EXTRATO 02 ESTA VAZIO".
036800     STOP RUN.
036900 P220-FECHA.
037000     IF NOT CABEC-ACHADA-88
037100         DISPLAY "CATF01 - ERRO - EXTRATO 02 SEM CABECALHO RECONHECIVEL"
037200         STOP RUN.
037300     CLOSE EXTIN02.
037400 P220-FIM.
037500     EXIT.
037600
037700* ----- PROCESSA O EXTRATO 03, SE PRESENTE NA RODADA -----
037800* AS PRIMEIRAS LINHAS SAO VARRIDAS ATE ACHAR O CABECALHO
037900* (PROPAGANDA DO BANCO PODE VIR ANTES DELE - CS-0677); AS
038000* LINHAS SEGUINTES SAO DADOS.
038100 P230-PROC-03.
038200     IF NOT ARQ-PRESENTE-88 (3)
038300         GO TO P230-FIM.
038400     MOVE ZEROS TO WRK-QT-LINHAS-ARQ.
038500     MOVE ZEROS TO WRK-QT-LINHAS-CABEC.
038600     MOVE "N" TO WRK-ARQ-TEVE-LINHA.
038700     MOVE "N" TO WRK-CABEC-ACHADA.
038800 P230-LOOP.
038900     READ EXTIN03 INTO EXT-RECORD-AREA
039000         AT END GO TO P230-EOF.
039100     MOVE "S" TO WRK-ARQ-TEVE-LINHA.
039200     IF CABEC-ACHADA-88
039300         GO TO P230-DADO.
039400     ADD 1 TO WRK-QT-LINHAS-CABEC.
039500     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
039600     PERFORM P610-TESTA-CABECALHO THRU P610-FIM.
039700     IF CABEC-ACHADA-88
039800         PERFORM P640-VALIDA-CABECALHO THRU P640-FIM.
039900     IF NOT CABEC-ACHADA-88 AND WRK-QT-LINHAS-CABEC > 20
040000         DISPLAY "CATF01 - ERRO - EXTRATO 03 SEM CABECALHO RECONHECIVEL"
040100         STOP RUN.
040200     GO TO P230-LOOP.
040300 P230-DADO.
040400     ADD 1 TO WRK-QT-LINHAS-ARQ.
040500     ADD 1 TO WRK-QT-LIDAS.
040600     IF WRK-QT-LINHAS-ARQ > 10000
040700         DISPLAY "CATF01 - ERRO - EXTRATO 03 PASSA DE 10000 LINHAS"
040800         STOP RUN.
040900     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
041000     PERFORM P650-EXTRAI-CAMPOS THRU P650-FIM.
041100     PERFORM P300-DERIVA-VALOR THRU P300-FIM.
041200     PERFORM P400-VALIDA-LINHA THRU P400-FIM.
041300     PERFORM P500-GRAVA-CANONICO THRU P500-FIM.
041400     GO TO P230-LOOP.
041500 P230-EOF.
041600     IF WRK-ARQ-TEVE-LINHA = "S"
041700         GO TO P230-FECHA.
041800     DISPLAY "CATF01 - ERRO - EXTRATO 03 ESTA VAZIO".
041900     STOP RUN.
042000 P230-FECHA.
042100     IF NOT CABEC-ACHADA-88
042200         DISPLAY "CATF01 - ERRO - EXTRATO 03 SEM CABECALHO RECONHECIVEL"
042300         STOP RUN.
042400     CLOSE EXTIN03.
042500 P230-FIM.
042600     EXIT.
042700
042800* ----- PROCESSA O EXTRATO 04, SE PRESENTE NA RODADA -----
042900* AS PRIMEIRAS LINHAS SAO VARRIDAS ATE ACHAR O CABECALHO
043000* (PROPAGANDA DO BANCO PODE VIR ANTES DELE - CS-0677); AS
043100* LINHAS SEGUINTES SAO DADOS.
043200 P240-PROC-04.
043300     IF NOT ARQ-PRESENTE-88 (4)
043400         GO TO P240-FIM.
043500     MOVE ZEROS TO WRK-QT-LINHAS-ARQ.
043600     MOVE ZEROS TO WRK-QT-LINHAS-CABEC.
043700     MOVE "N" TO WRK-ARQ-TEVE-LINHA.
043800     MOVE "N" TO WRK-CABEC-ACHADA.
043900 P240-LOOP.
044000     READ EXTIN04 INTO EXT-RECORD-AREA
044100         AT END GO TO P240-EOF.
044200     MOVE "S" TO WRK-ARQ-TEVE-LINHA.
044300     IF CABEC-ACHADA-88
044400         GO TO P240-DADO.
044500     ADD 1 TO WRK-QT-LINHAS-CABEC.
044600     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
044700     PERFORM P610-TESTA-CABECALHO THRU P610-FIM.
044800     IF CABEC-ACHADA-88
044900         PERFORM P640-VALIDA-CABECALHO THRU P640-FIM.
045000     IF NOT CABEC-ACHADA-88 AND WRK-QT-LINHAS-CABEC > 20
045100         DISPLAY "CATF01 - ERRO - EXTRATO 04 SEM CABECALHO RECONHECIVEL"
045200         STOP RUN.
045300     GO TO P240-LOOP.
045400 P240-DADO.
045500     ADD 1 TO WRK-QT-LINHAS-ARQ.
045600     ADD 1 TO WRK-QT-LIDAS.
045700     IF WRK-QT-LINHAS-ARQ > 10000
045800         DISPLAY "CATF01 - ERRO - EXTRATO 04 PASSA DE 10000 LINHAS"
045900         STOP RUN.
046000     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
046100     PERFORM P650-EXTRAI-CAMPOS THRU P650-FIM.
046200     PERFORM P300-DERIVA-VALOR THRU P300-FIM.
046300     PERFORM P400-VALIDA-LINHA THRU P400-FIM.
046400     PERFORM P500-GRAVA-CANONICO THRU P500-FIM.
046500     GO TO P240-LOOP.
046600 P240-EOF.
046700     IF WRK-ARQ-TEVE-LINHA = "S"
046800         GO TO P240-FECHA.
046900     DISPLAY "CATF01 - ERRO - EXTRATO 04 ESTA VAZIO".
047000     STOP RUN.
047100 P240-FECHA.
047200     IF NOT CABEC-ACHADA-88
047300         DISPLAY "CATF01 - ERRO - EXTRATO 04 SEM CABECALHO RECONHECIVEL"
047400         STOP RUN.
047500     CLOSE EXTIN04.
047600 P240-FIM.
047700     EXIT.
047800
047900* ----- PROCESSA O EXTRATO 05, SE PRESENTE NA RODADA -----
048000* AS PRIMEIRAS LINHAS SAO VARRIDAS ATE ACHAR O CABECALHO
048100* (PROPAGANDA DO BANCO PODE VIR ANTES DELE - CS-0677); AS
048200* LINHAS SEGUINTES SAO DADOS.
048300 P250-PROC-05.
048400     IF NOT ARQ-PRESENTE-88 (5)
048500         GO TO P250-FIM.
048600     MOVE ZEROS TO WRK-QT-LINHAS-ARQ.
048700     MOVE ZEROS TO WRK-QT-LINHAS-CABEC.
048800     MOVE "N" TO WRK-ARQ-TEVE-LINHA.
048900     MOVE "N" TO WRK-CABEC-ACHADA.
049000 P250-LOOP.
049100     READ EXTIN05 INTO EXT-RECORD-AREA
049200         AT END GO TO P250-EOF.
049300     MOVE "S" TO WRK-ARQ-TEVE-LINHA.
049400     IF CABEC-ACHADA-88
049500         GO TO P250-DADO.
049600     ADD 1 TO WRK-QT-LINHAS-CABEC.
049700     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
049800     PERFORM P610-TESTA-CABECALHO THRU P610-FIM.
049900     IF CABEC-ACHADA-88
050000         PERFORM P640-VALIDA-CABECALHO THRU P640-FIM.
050100     IF NOT CABEC-ACHADA-88 AND WRK-QT-LINHAS-CABEC > 20
050200         DISPLAY "CATF01 - ERRO - EXTRATO 05 SEM CABECALHO RECONHECIVEL"
050300         STOP RUN.
050400     GO TO P250-LOOP.
050500 P250-DADO.
050600     ADD 1 TO WRK-QT-LINHAS-ARQ.
050700     ADD 1 TO WRK-QT-LIDAS.
050800     IF WRK-QT-LINHAS-ARQ > 10000
050900         DISPLAY "CATF01 - ERRO - EXTRATO 05 PASSA DE 10000 LINHAS"
051000         STOP RUN.
051100     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
051200     PERFORM P650-EXTRAI-CAMPOS THRU P650-FIM.
051300     PERFORM P300-DERIVA-VALOR THRU P300-FIM.
051400     PERFORM P400-VALIDA-LINHA THRU P400-FIM.
051500     PERFORM P500-GRAVA-CANONICO THRU P500-FIM.
051600     GO TO P250-LOOP.
051700 P250-EOF.
051800     IF WRK-ARQ-TEVE-LINHA = "S"
051900         GO TO P250-FECHA.
052000     DISPLAY "CATF01 - ERRO - EXTRATO 05 ESTA VAZIO".
052100     STOP RUN.
052200 P250-FECHA.
052300     IF NOT CABEC-ACHADA-88
052400         DISPLAY "CATF01 - ERRO - EXTRATO 05 SEM CABECALHO RECONHECIVEL"
052500         STOP RUN.
052600     CLOSE EXTIN05.
052700 P250-FIM.
052800     EXIT.
052900
053000* ----- PROCESSA O EXTRATO 06, SE PRESENTE NA RODADA -----
053100* AS PRIMEIRAS LINHAS SAO VARRIDAS ATE ACHAR O CABECALHO
053200* (PROPAGANDA DO BANCO PODE VIR ANTES DELE - CS-0677); AS
053300* LINHAS SEGUINTES SAO DADOS.
053400 P260-PROC-06.
053500     IF NOT ARQ-PRESENTE-88 (6)
053600         GO TO P260-FIM.
053700     MOVE ZEROS TO WRK-QT-LINHAS-ARQ.
053800     MOVE ZEROS TO WRK-QT-LINHAS-CABEC.
053900     MOVE "N" TO WRK-ARQ-TEVE-LINHA.
054000     MOVE "N" TO WRK-CABEC-ACHADA.
054100 P260-LOOP.
054200     READ EXTIN06 INTO EXT-RECORD-AREA
054300         AT END GO TO P260-EOF.
054400     MOVE "S" TO WRK-ARQ-TEVE-LINHA.
054500     IF CABEC-ACHADA-88
054600         GO TO P260-DADO.
054700     ADD 1 TO WRK-QT-LINHAS-CABEC.
054800     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
054900     PERFORM P610-TESTA-CABECALHO THRU P610-FIM.
055000     IF CABEC-ACHADA-88
055100         PERFORM P640-VALIDA-CABECALHO THRU P640-FIM.
055200     IF NOT CABEC-ACHADA-88 AND WRK-QT-LINHAS-CABEC > 20
055300         DISPLAY "CATF01 - ERRO - EXTRATO 06 SEM CABECALHO RECONHECIVEL"
055400         STOP RUN.
055500     GO TO P260-LOOP.
055600 P260-DADO.
055700     ADD 1 TO WRK-QT-LINHAS-ARQ.
055800     ADD 1 TO WRK-QT-LIDAS.
055900     IF WRK-QT-LINHAS-ARQ > 10000
056000         DISPLAY "CATF01 - ERRO - EXTRATO 06 PASSA DE 10000 LINHAS"
056100         STOP RUN.
056200     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
056300     PERFORM P650-EXTRAI-CAMPOS THRU P650-FIM.
056400     PERFORM P300-DERIVA-VALOR THRU P300-FIM.
056500     PERFORM P400-VALIDA-LINHA THRU P400-FIM.
056600     PERFORM P500-GRAVA-CANONICO THRU P500-FIM.
056700     GO TO P260-LOOP.
056800 P260-EOF.
056900     IF WRK-ARQ-TEVE-LINHA = "S"
057000         GO TO P260-FECHA.
057100     DISPLAY "CATF01 - ERRO - EXTRATO 06 ESTA VAZIO".
057200     STOP RUN.
057300 P260-FECHA.
057400     IF NOT CABEC-ACHADA-88
057500         DISPLAY "CATF01 - ERRO - EXTRATO 06 SEM CABECALHO RECONHECIVEL"
057600         STOP RUN.
057700     CLOSE EXTIN06.
057800 P260-FIM.
057900     EXIT.
058000
058100* ----- PROCESSA O EXTRATO 07, SE PRESENTE NA RODADA -----
058200* AS PRIMEIRAS LINHAS SAO VARRIDAS ATE ACHAR O CABECALHO
058300* (PROPAGANDA DO BANCO PODE VIR ANTES DELE - CS-0677); AS
058400* LINHAS SEGUINTES SAO DADOS.
058500 P270-PROC-07.
058600     IF NOT ARQ-PRESENTE-88 (7)
058700         GO TO P270-FIM.
058800     MOVE ZEROS TO WRK-QT-LINHAS-ARQ.
058900     MOVE ZEROS TO WRK-QT-LINHAS-CABEC.
059000     MOVE "N" TO WRK-ARQ-TEVE-LINHA.
059100     MOVE "N" TO WRK-CABEC-ACHADA.
059200 P270-LOOP.
059300     READ EXTIN07 INTO EXT-RECORD-AREA
059400         AT END GO TO P270-EOF.
059500     MOVE "S" TO WRK-ARQ-TEVE-LINHA.
059600     IF CABEC-ACHADA-88
059700         GO TO P270-DADO.
059800     ADD 1 TO WRK-QT-LINHAS-CABEC.
059900     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
060000     PERFORM P610-TESTA-CABECALHO THRU P610-FIM.
060100     IF CABEC-ACHADA-88
060200         PERFORM P640-VALIDA-CABECALHO THRU P640-FIM.
060300     IF NOT CABEC-ACHADA-88 AND WRK-QT-LINHAS-CABEC > 20
060400         DISPLAY "CATF01 - ERRO - EXTRATO 07 SEM CABECALHO RECONHECIVEL"
060500         STOP RUN.
060600     GO TO P270-LOOP.
060700 P270-DADO.
060800     ADD 1 TO WRK-QT-LINHAS-ARQ.
060900     ADD 1 TO WRK-QT-LIDAS.
061000     IF WRK-QT-LINHAS-ARQ > 10000
061100         DISPLAY "CATF01 - ERRO - EXTRATO 07 PASSA DE 10000 LINHAS"
061200         STOP RUN.
061300     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
061400     PERFORM P650-EXTRAI-CAMPOS THRU P650-FIM.
061500     PERFORM P300-DERIVA-VALOR THRU P300-FIM.
061600     PERFORM P400-VALIDA-LINHA THRU P400-FIM.
061700     PERFORM P500-GRAVA-CANONICO THRU P500-FIM.
061800     GO TO P270-LOOP.
061900 P270-EOF.
062000     IF WRK-ARQ-TEVE-LINHA = "S"
062100         GO TO P270-FECHA.
062200     DISPLAY "CATF01 - ERRO - EXTRATO 07 ESTA VAZIO".
062300     STOP RUN.
062400 P270-FECHA.
062500     IF NOT CABEC-ACHADA-88
062600         DISPLAY "CATF01 - ERRO - EXTRATO 07 SEM CABECALHO RECONHECIVEL"
062700         STOP RUN.
062800     CLOSE EXTIN07.
062900 P270-FIM.
063000     EXIT.
063100
063200* ----- PROCESSA O EXTRATO 08, SE PRESENTE NA RODADA -----
063300* AS PRIMEIRAS LINHAS SAO VARRIDAS ATE ACHAR O CABECALHO
063400* (PROPAGANDA DO BANCO PODE VIR ANTES DELE - CS-0677); AS
063500* LINHAS SEGUINTES SAO DADOS.
063600 P280-PROC-08.
063700     IF NOT ARQ-PRESENTE-88 (8)
063800         GO TO P280-FIM.
063900     MOVE ZEROS TO WRK-QT-LINHAS-ARQ.
064000     MOVE ZEROS TO WRK-QT-LINHAS-CABEC.
064100     MOVE "N" TO WRK-ARQ-TEVE-LINHA.
064200     MOVE "N" TO WRK-CABEC-ACHADA.
064300 P280-LOOP.
064400     READ EXTIN08 INTO EXT-RECORD-AREA
064500         AT END GO TO P280-EOF.
064600     MOVE "S" TO WRK-ARQ-TEVE-LINHA.
064700     IF CABEC-ACHADA-88
064800         GO TO P280-DADO.
064900     ADD 1 TO WRK-QT-LINHAS-CABEC.
065000     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
065100     PERFORM P610-TESTA-CABECALHO THRU P610-FIM.
065200     IF CABEC-ACHADA-88
065300         PERFORM P640-VALIDA-CABECALHO THRU P640-FIM.
065400     IF NOT CABEC-ACHADA-88 AND WRK-QT-LINHAS-CABEC > 20
065500         DISPLAY "CATF01 - ERRO - EXTRATO 08 SEM CABECALHO RECONHECIVEL"
065600         STOP RUN.
065700     GO TO P280-LOOP.
065800 P280-DADO.
065900     ADD 1 TO WRK-QT-LINHAS-ARQ.
066000     ADD 1 TO WRK-QT-LIDAS.
066100     IF WRK-QT-LINHAS-ARQ > 10000
066200         DISPLAY "CATF01 - ERRO - EXTRATO 08 PASSA DE 10000 LINHAS"
066300         STOP RUN.
066400     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
066500     PERFORM P650-EXTRAI-CAMPOS THRU P650-FIM.
066600     PERFORM P300-DERIVA-VALOR THRU P300-FIM.
066700     PERFORM P400-VALIDA-LINHA THRU P400-FIM.
066800     PERFORM P500-GRAVA-CANONICO THRU P500-FIM.
066900     GO TO P280-LOOP.
067000 P280-EOF.
067100     IF WRK-ARQ-TEVE-LINHA = "S"
067200         GO TO P280-FECHA.
067300     DISPLAY "CATF01 - ERRO - EXTRATO 08 ESTA VAZIO".
067400     STOP RUN.
067500 P280-FECHA.
067600     IF NOT CABEC-ACHADA-88
067700         DISPLAY "CATF01 - ERRO - EXTRATO 08 SEM CABECALHO RECONHECIVEL"
067800         STOP RUN.
067900     CLOSE EXTIN08.
068000 P280-FIM.
068100     EXIT.
068200
068300* ----- PROCESSA O EXTRATO 09, SE PRESENTE NA RODADA -----
068400* AS PRIMEIRAS LINHAS SAO VARRIDAS ATE ACHAR O CABECALHO
068500* (PROPAGANDA DO BANCO PODE VIR ANTES DELE - CS-0677); AS
068600* LINHAS SEGUINTES SAO DADOS.
068700 P290-PROC-09.
068800     IF NOT ARQ-PRESENTE-88 (9)
068900         GO TO P290-FIM.
069000     MOVE ZEROS TO WRK-QT-LINHAS-ARQ.
069100     MOVE ZEROS TO WRK-QT-LINHAS-CABEC.
069200     MOVE "N" TO WRK-ARQ-TEVE-LINHA.
069300     MOVE "N" TO WRK-CABEC-ACHADA.
069400 P290-LOOP.
069500     READ EXTIN09 INTO EXT-RECORD-AREA
069600         AT END GO TO P290-EOF.
069700     MOVE "S" TO WRK-ARQ-TEVE-LINHA.
069800     IF CABEC-ACHADA-88
069900         GO TO P290-DADO.
070000     ADD 1 TO WRK-QT-LINHAS-CABEC.
070100     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
070200     PERFORM P610-TESTA-CABECALHO THRU P610-FIM.
070300     IF CABEC-ACHADA-88
070400         PERFORM P640-VALIDA-CABECALHO THRU P640-FIM.
070500     IF NOT CABEC-ACHADA-88 AND WRK-QT-LINHAS-CABEC > 20
070600         DISPLAY "CATF01 - ERRO - EXTRATO 09 SEM CABECALHO RECONHECIVEL"
070700         STOP RUN.
070800     GO TO P290-LOOP.
070900 P290-DADO.
071000     ADD 1 TO WRK-QT-LINHAS-ARQ.
071100     ADD 1 TO WRK-QT-LIDAS.
071200     IF WRK-QT-LINHAS-ARQ > 10000
071300         DISPLAY "CATF01 - ERRO - EXTRATO 09 PASSA DE 10000 LINHAS"
071400         STOP RUN.
071500     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
071600     PERFORM P650-EXTRAI-CAMPOS THRU P650-FIM.
071700     PERFORM P300-DERIVA-VALOR THRU P300-FIM.
071800     PERFORM P400-VALIDA-LINHA THRU P400-FIM.
071900     PERFORM P500-GRAVA-CANONICO THRU P500-FIM.
072000     GO TO P290-LOOP.
072100 P290-EOF.
072200     IF WRK-ARQ-TEVE-LINHA = "S"
072300         GO TO P290-FECHA.
072400     DISPLAY "CATF01 - ERRO - EXTRATO 09 ESTA VAZIO".
072500     STOP RUN.
072600 P290-FECHA.
072700     IF NOT CABEC-ACHADA-88
072800         DISPLAY "CATF01 - ERRO - EXTRATO 09 SEM CABECALHO RECONHECIVEL"
072900         STOP RUN.
073000     CLOSE EXTIN09.
073100 P290-FIM.
073200     EXIT.
073300
073400* ----- PROCESSA O EXTRATO 10, SE PRESENTE NA RODADA -----
073500* AS PRIMEIRAS LINHAS SAO VARRIDAS ATE ACHAR O CABECALHO
073600* (PROPAGANDA DO BANCO PODE VIR ANTES DELE - CS-0677); AS
073700* LINHAS SEGUINTES SAO DADOS.
073800 P295-PROC-10.
073900     IF NOT ARQ-PRESENTE-88 (10)
074000         GO TO P295-FIM.
074100     MOVE ZEROS TO WRK-QT-LINHAS-ARQ.
074200     MOVE ZEROS TO WRK-QT-LINHAS-CABEC.
074300     MOVE "N" TO WRK-ARQ-TEVE-LINHA.
074400     MOVE "N" TO WRK-CABEC-ACHADA.
074500 P295-LOOP.
074600     READ EXTIN10 INTO EXT-RECORD-AREA
074700         AT END GO TO P295-EOF.
074800     MOVE "S" TO WRK-ARQ-TEVE-LINHA.
074900     IF CABEC-ACHADA-88
075000         GO TO P295-DADO.
075100     ADD 1 TO WRK-QT-LINHAS-CABEC.
075200     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
075300     PERFORM P610-TESTA-CABECALHO THRU P610-FIM.
075400     IF CABEC-ACHADA-88
075500         PERFORM P640-VALIDA-CABECALHO THRU P640-FIM.
075600     IF NOT CABEC-ACHADA-88 AND WRK-QT-LINHAS-CABEC > 20
075700         DISPLAY "CATF01 - ERRO - EXTRATO 10 SEM CABECALHO RECONHECIVEL"
075800         STOP RUN.
075900     GO TO P295-LOOP.
076000 P295-DADO.
076100     ADD 1 TO WRK-QT-LINHAS-ARQ.
076200     ADD 1 TO WRK-QT-LIDAS.
076300     IF WRK-QT-LINHAS-ARQ > 10000
076400         DISPLAY "CATF01 - ERRO - EXTRATO 10 PASSA DE 10000 LINHAS"
076500         STOP RUN.
076600     PERFORM P600-SEPARA-CAMPOS THRU P600-FIM.
076700     PERFORM P650-EXTRAI-CAMPOS THRU P650-FIM.
076800     PERFORM P300-DERIVA-VALOR THRU P300-FIM.
076900     PERFORM P400-VALIDA-LINHA THRU P400-FIM.
077000     PERFORM P500-GRAVA-CANONICO THRU P500-FIM.
077100     GO TO P295-LOOP.
077200 P295-EOF.
077300     IF WRK-ARQ-TEVE-LINHA = "S"
077400         GO TO P295-FECHA.
077500     DISPLAY "CATF01 - ERRO - EXTRATO 10 ESTA VAZIO".
077600     STOP RUN.
077700 P295-FECHA.
077800     IF NOT CABEC-ACHADA-88
077900         DISPLAY "CATF01 - ERRO - EXTRATO 10 SEM CABECALHO RECONHECIVEL"
078000         STOP RUN.
078100     CLOSE EXTIN10.
078200 P295-FIM.
078300     EXIT.
078400
078500* ----------------------------------------------------------
078600* P300 - DERIVA O REGISTRO CANONICO A PARTIR DOS CAMPOS JA
078700* EXTRAIDOS PARA EXT-COL-* (P650), CONFORME AS COLUNAS QUE O
078800* CABECALHO TROUXE (CS-0677).  SE HOUVE COLUNA DE VALOR UNICO,
078900* USA-A; SENAO, DERIVA DE DEBITO/CREDITO SEPARADOS.
079000* ----------------------------------------------------------
079100 P300-DERIVA-VALOR.
079200     MOVE SPACES TO REG-CANON-TXN.
079300     MOVE EXT-COL-DATA TO CT-DATE.
079400     MOVE EXT-COL-DESC TO CT-DESC.
079500     IF WRK-POS-VALOR > 0
079600         PERFORM P310-DERIVA-VALOR-DIRETO THRU P310-FIM
079700     ELSE
079800         PERFORM P320-DERIVA-DEBITO-CREDITO THRU P320-FIM.
079900     IF NOT VALOR-OK-88
080000         GO TO P300-CATEG.
080100     IF CT-AMOUNT > 0
080200         MOVE "income" TO CT-TYPE
080300     ELSE
080400         MOVE "expense" TO CT-TYPE.
080500 P300-CATEG.
080600     IF WRK-POS-CATEGORIA > 0 AND EXT-COL-CATEGORIA NOT = SPACES
080700         MOVE EXT-COL-CATEGORIA TO CT-CATEGORY
080800     ELSE
080900         MOVE "Uncategorized" TO CT-CATEGORY.
081000     IF WRK-POS-ENTIDADE > 0 AND EXT-COL-ENTIDADE NOT = SPACES
081100         MOVE EXT-COL-ENTIDADE TO CT-ENTITY
081200     ELSE
081300         MOVE "Unassigned" TO CT-ENTITY.
081400     MOVE EXT-COL-NOTA TO CT-NOTE.
081500     MOVE EXT-COL-DISPLAY TO CT-DISPLAY.
081600     MOVE EXT-COL-MEMO TO CT-MEMO.
081700 P300-FIM.
081800     EXIT.
081900
082000* ----- SUB-ROTINA: HOUVE COLUNA DE VALOR UNICO, JA COM SINAL ---
082100 P310-DERIVA-VALOR-DIRETO.
082200     MOVE EXT-COL-VALOR TO WRK-VAL-TEXTO.
082300     PERFORM P330-CONVERTE-VALOR THRU P330-FIM.
082400     IF NOT VCONV-OK-88
082500         MOVE "N" TO WRK-VALOR-OK
082600         GO TO P310-FIM.
082700     MOVE "S" TO WRK-VALOR-OK.
082800     MOVE WRK-VAL-ACUM TO CT-AMOUNT.
082900 P310-FIM.
083000     EXIT.
083100
083200* ----- SUB-ROTINA: DEBITO/CREDITO SEPARADOS (LAYOUT COREANO) ---
083300 P320-DERIVA-DEBITO-CREDITO.
083400     IF WRK-POS-DEBITO = 0 OR WRK-POS-CREDITO = 0
083500         MOVE "N" TO WRK-VALOR-OK
083600         GO TO P320-FIM.
083700     MOVE EXT-COL-CREDITO TO WRK-VAL-TEXTO.
083800     PERFORM P330-CONVERTE-VALOR THRU P330-FIM.
083900     IF NOT VCONV-OK-88
084000         MOVE "N" TO WRK-VALOR-OK
084100         GO TO P320-FIM.
084200     MOVE WRK-VAL-ACUM TO WRK-VAL-CREDITO-NUM.
084300     MOVE EXT-COL-DEBITO TO WRK-VAL-TEXTO.
084400     PERFORM P330-CONVERTE-VALOR THRU P330-FIM.
084500     IF NOT VCONV-OK-88
084600         MOVE "N" TO WRK-VALOR-OK
084700         GO TO P320-FIM.
084800     MOVE "S" TO WRK-VALOR-OK.
084900     IF WRK-VAL-CREDITO-NUM > 0
085000         MOVE WRK-VAL-CREDITO-NUM TO CT-AMOUNT
085100     ELSE
085200         COMPUTE CT-AMOUNT = ZERO - WRK-VAL-ACUM.
085300 P320-FIM.
085400     EXIT.
085500
085600* ----------------------------------------------------------
085700* P330 - CONVERTE O TEXTO DE UM VALOR (WRK-VAL-TEXTO, COMO VEIO
085800* DA PLANILHA - SINAL OPCIONAL, PONTO DECIMAL OPCIONAL) PARA
085900* WRK-VAL-ACUM.  A CASA NAO TEM FUNCTION NUMVAL (SEM INTRINSIC
086000* FUNCTION NESTA INSTALACAO) - ACUMULA DIGITO A DIGITO E SO NO
086100* FIM ENCAIXA A CASA DECIMAL (CS-0677).
086200* ----------------------------------------------------------
086300 P330-CONVERTE-VALOR.
086400     MOVE "N" TO WRK-VAL-SINAL-NEG.
086500     MOVE "N" TO WRK-VAL-VIU-PONTO.
086600     MOVE "N" TO WRK-VCONV-OK.
086700     MOVE ZEROS TO WRK-VAL-CASAS-DEC.
086800     MOVE ZEROS TO WRK-VAL-ACUM.
086900     MOVE ZEROS TO WRK-VAL-POS.
087000     IF WRK-VAL-TEXTO = SPACES
087100         GO TO P330-FIM.
087200     MOVE ZEROS TO WRK-VAL-TAM.
087300     INSPECT WRK-VAL-TEXTO TALLYING WRK-VAL-TAM FOR CHARACTERS
087400         BEFORE INITIAL SPACE.
087500     IF WRK-VAL-TAM = 0
087600         GO TO P330-FIM.
087700 P330-LOOP.
087800     ADD 1 TO WRK-VAL-POS.
087900     IF WRK-VAL-POS > WRK-VAL-TAM
088000         GO TO P330-AVALIA.
088100     MOVE WRK-VAL-TEXTO (WRK-VAL-POS : 1) TO WRK-VAL-DIGITO-CHAR.
088200     IF WRK-VAL-POS = 1 AND WRK-VAL-DIGITO-CHAR = "-"
088300         MOVE "S" TO WRK-VAL-SINAL-NEG
088400         GO TO P330-LOOP.
088500     IF WRK-VAL-POS = 1 AND WRK-VAL-DIGITO-CHAR = "+"
088600         GO TO P330-LOOP.
088700     IF WRK-VAL-DIGITO-CHAR = "." AND VAL-VIU-PONTO-88
088800         GO TO P330-ERRO.
088900     IF WRK-VAL-DIGITO-CHAR = "."
089000         MOVE "S" TO WRK-VAL-VIU-PONTO
089100         GO TO P330-LOOP.
089200     IF WRK-VAL-DIGITO-CHAR < "0" OR WRK-VAL-DIGITO-CHAR > "9"
089300         GO TO P330-ERRO.
089400     IF VAL-VIU-PONTO-88
089500         ADD 1 TO WRK-VAL-CASAS-DEC.
089600     IF VAL-VIU-PONTO-88 AND WRK-VAL-CASAS-DEC > 2
089700         GO TO P330-LOOP.
089800     COMPUTE WRK-VAL-ACUM = WRK-VAL-ACUM * 10 + WRK-VAL-DIGITO-NUM.
089900     GO TO P330-LOOP.
090000 P330-AVALIA.
090100     IF WRK-VAL-CASAS-DEC = 2
090200         COMPUTE WRK-VAL-ACUM ROUNDED = WRK-VAL-ACUM / 100.
090300     IF WRK-VAL-CASAS-DEC = 1
090400         COMPUTE WRK-VAL-ACUM ROUNDED = WRK-VAL-ACUM / 10.
090500     IF VAL-SINAL-NEG-88
090600         COMPUTE WRK-VAL-ACUM = ZERO - WRK-VAL-ACUM.
090700     MOVE "S" TO WRK-VCONV-OK.
090800     GO TO P330-FIM.
090900 P330-ERRO.
091000     MOVE "N" TO WRK-VCONV-OK.
091100 P330-FIM.
091200     EXIT.
091300
091400* ----------------------------------------------------------
091500* P400 - VALIDA DATA E VALOR DA LINHA. LINHA COM DATA EM
091600* BRANCO OU VALOR NAO-NUMERICO NA ORIGEM E REJEITADA SEM
091700* ABORTAR O LOTE (RQ-0177 / CS-0512).
091800* ----------------------------------------------------------
091900 P400-VALIDA-LINHA.
092000     MOVE "S" TO WRK-DATA-OK.
092100     IF CT-DATE = SPACES
092200         MOVE "N" TO WRK-DATA-OK.
092300 P400-FIM.
092400     EXIT.
092500
092600* ----------------------------------------------------------
092700* P500 - GRAVA O REGISTRO CANONICO NO ARQUIVO DE SAIDA DO
092800* TXNLOAD, SE A LINHA PASSOU NAS VALIDACOES DE P400.
092900* ----------------------------------------------------------
093000 P500-GRAVA-CANONICO.
093100     IF DATA-OK-88 AND VALOR-OK-88
093200         GO TO P500-GRAVA.
093300     ADD 1 TO WRK-QT-REJEITADAS.
093400     GO TO P500-FIM.
093500 P500-GRAVA.
093600     MOVE REG-CANON-TXN TO TXN-REC.
093700     WRITE TXN-REC.
093800     ADD 1 TO WRK-QT-GRAVADAS.
093900 P500-FIM.
094000     EXIT.
094100
094200* ----------------------------------------------------------
094300* P600 - SEPARA A LINHA CORRENTE (EXT-RECORD-AREA) EM CAMPOS
094400* DELIMITADOS POR VIRGULA, PREENCHENDO TAB-CAMPO-ITEM (CS-0677).
094500* SERVE TANTO PARA A LINHA DE CABECALHO COMO PARA CADA LINHA
094600* DE DADOS. LIMITADO A 12 CAMPOS.
094700* ----------------------------------------------------------
094800 P600-SEPARA-CAMPOS.
094900     MOVE 1 TO WRK-CAMPO-PONTEIRO.
095000     MOVE ZEROS TO TAB-CAMPO-QTDE.
095100 P600-LOOP.
095200     IF WRK-CAMPO-PONTEIRO > 221 OR TAB-CAMPO-QTDE >= 12
095300         GO TO P600-FIM.
095400     MOVE SPACES TO WRK-CAMPO-BRUTO.
095500     UNSTRING EXT-RECORD-AREA DELIMITED BY ","
095600         INTO WRK-CAMPO-BRUTO
095700         WITH POINTER WRK-CAMPO-PONTEIRO.
095800     ADD 1 TO TAB-CAMPO-QTDE.
095900     MOVE WRK-CAMPO-BRUTO TO TAB-CAMPO-TEXTO (TAB-CAMPO-QTDE).
096000     GO TO P600-LOOP.
096100 P600-FIM.
096200     EXIT.
096300
096400* ----------------------------------------------------------
096500* P610 - TESTA SE A LINHA JA SEPARADA EM CAMPOS (TAB-CAMPO-ITEM)
096600* E O CABECALHO DA PLANILHA: CASA CADA CELULA CONTRA A LISTA DE
096700* APELIDOS DE COLUNA (P615).  RECONHECE-SE UM CABECALHO QUANDO
096800* PELO MENOS UM PAPEL CANONICO E ACHADO NA LINHA (CS-0677).
096900* ----------------------------------------------------------
097000 P610-TESTA-CABECALHO.
097100     MOVE ZEROS TO WRK-POS-DATA, WRK-POS-DESC, WRK-POS-VALOR,
097200             WRK-POS-DEBITO, WRK-POS-CREDITO, WRK-POS-CATEGORIA,
097300             WRK-POS-ENTIDADE, WRK-POS-NOTA, WRK-POS-DISPLAY,
097400             WRK-POS-MEMO.
097500     MOVE ZEROS TO WRK-CEL-IDX.
097600 P610-LOOP.
097700     ADD 1 TO WRK-CEL-IDX.
097800     IF WRK-CEL-IDX > TAB-CAMPO-QTDE
097900         GO TO P610-AVALIA.
098000     PERFORM P615-TESTA-CELULA THRU P615-FIM.
098100     GO TO P610-LOOP.
098200 P610-AVALIA.
098300     IF WRK-POS-DATA > 0 OR WRK-POS-VALOR > 0
098400         OR WRK-POS-DEBITO > 0 OR WRK-POS-CREDITO > 0
098500         MOVE "S" TO WRK-CABEC-ACHADA
098600     ELSE
098700         MOVE "N" TO WRK-CABEC-ACHADA.
098800 P610-FIM.
098900     EXIT.
099000
099100* ----------------------------------------------------------
099200* P615 - CASA UMA CELULA (WRK-CEL-IDX) DO CABECALHO CONTRA OS
099300* APELIDOS DE CADA PAPEL CANONICO.  CASAMENTO EM PT/EN SEM
099400* DISTINCAO DE MAIUSCULAS/MINUSCULAS; EM COREANO, TEXTO EXATO
099500* (O ALFABETO COREANO NAO TEM CAIXA).  SO GRAVA A 1a POSICAO
099600* ACHADA PARA CADA PAPEL.
099700* ----------------------------------------------------------
099800 P615-TESTA-CELULA.
099900     MOVE TAB-CAMPO-TEXTO (WRK-CEL-IDX) TO WRK-CELULA-BRUTA.
100000     MOVE TAB-CAMPO-TEXTO (WRK-CEL-IDX) TO WRK-CELULA-MIN.
100100     INSPECT WRK-CELULA-MIN CONVERTING WRK-ALFA-MAIUSC
100200         TO WRK-ALFA-MINUSC.
100300     IF WRK-POS-DATA = ZEROS AND
100400         (WRK-CELULA-MIN = "date" OR
100500          WRK-CELULA-MIN = "transaction date" OR
100600          WRK-CELULA-MIN = "posted date" OR
100700          WRK-CELULA-BRUTA = "거래일시" OR
100800          WRK-CELULA-BRUTA = "거래일자")
100900         MOVE WRK-CEL-IDX TO WRK-POS-DATA.
101000     IF WRK-POS-DESC = ZEROS AND
101100         (WRK-CELULA-MIN = "description" OR
101200          WRK-CELULA-MIN = "memo" OR
101300          WRK-CELULA-MIN = "details" OR
101400          WRK-CELULA-MIN = "merchant" OR
101500          WRK-CELULA-MIN = "payee" OR
101600          WRK-CELULA-BRUTA = "보낸분/받는분" OR
101700          WRK-CELULA-BRUTA = "거래처")
101800         MOVE WRK-CEL-IDX TO WRK-POS-DESC.
101900     IF WRK-POS-VALOR = ZEROS AND
102000         (WRK-CELULA-MIN = "amount" OR
102100          WRK-CELULA-MIN = "amt" OR
102200          WRK-CELULA-MIN = "value")
102300         MOVE WRK-CEL-IDX TO WRK-POS-VALOR.
102400     IF WRK-POS-DEBITO = ZEROS AND
102500         (WRK-CELULA-BRUTA = "출금액(원)" OR
102600          WRK-CELULA-BRUTA = "출금액")
102700         MOVE WRK-CEL-IDX TO WRK-POS-DEBITO.
102800     IF WRK-POS-CREDITO = ZEROS AND
102900         (WRK-CELULA-BRUTA = "입금액(원)" OR
103000          WRK-CELULA-BRUTA = "입금액")
103100         MOVE WRK-CEL-IDX TO WRK-POS-CREDITO.
103200     IF WRK-POS-CATEGORIA = ZEROS AND
103300         (WRK-CELULA-MIN = "category" OR
103400          WRK-CELULA-MIN = "categories")
103500         MOVE WRK-CEL-IDX TO WRK-POS-CATEGORIA.
103600     IF WRK-POS-ENTIDADE = ZEROS AND
103700         (WRK-CELULA-MIN = "entity" OR
103800          WRK-CELULA-MIN = "business/personal" OR
103900          WRK-CELULA-MIN = "business or personal" OR
104000          WRK-CELULA-MIN = "tag" OR
104100          WRK-CELULA-BRUTA = "구분")
104200         MOVE WRK-CEL-IDX TO WRK-POS-ENTIDADE.
104300     IF WRK-POS-NOTA = ZEROS AND WRK-CELULA-BRUTA = "적요"
104400         MOVE WRK-CEL-IDX TO WRK-POS-NOTA.
104500     IF WRK-POS-DISPLAY = ZEROS AND
104600         WRK-CELULA-BRUTA = "내 통장 표시"
104700         MOVE WRK-CEL-IDX TO WRK-POS-DISPLAY.
104800     IF WRK-POS-MEMO = ZEROS AND WRK-CELULA-BRUTA = "메모"
104900         MOVE WRK-CEL-IDX TO WRK-POS-MEMO.
105000 P615-FIM.
105100     EXIT.
105200
105300* ----------------------------------------------------------
105400* P640 - CONFERE SE O CABECALHO ACHADO TROUXE COLUNA DE VALOR
105500* SUFICIENTE PARA DERIVAR O VALOR DA TRANSACAO: OU UMA COLUNA
105600* UNICA DE VALOR, OU AS DUAS DE DEBITO/CREDITO.  SEM ISSO, O
105700* EXTRATO NAO PODE SER PROCESSADO (ESPECIFICACAO CATEFOLIO).
105800* ----------------------------------------------------------
105900 P640-VALIDA-CABECALHO.
106000     IF WRK-POS-VALOR > 0
106100         GO TO P640-FIM.
106200     IF WRK-POS-DEBITO > 0 AND WRK-POS-CREDITO > 0
106300         GO TO P640-FIM.
106400     DISPLAY "CATF01 - ERRO - MISSING REQUIRED COLUMNS".
106500     STOP RUN.
106600 P640-FIM.
106700     EXIT.
106800
106900* ----------------------------------------------------------
107000* P650 - EXTRAI OS CAMPOS DA LINHA DE DADOS CORRENTE (JA
107100* SEPARADA POR P600) PARA EXT-COL-*, USANDO AS POSICOES QUE
107200* O CABECALHO DESTE ARQUIVO INDICOU (WRK-POS-*).  POSICAO ZERO
107300* OU LINHA MAIS CURTA DO QUE A POSICAO = COLUNA AUSENTE.
107400* ----------------------------------------------------------
107500 P650-EXTRAI-CAMPOS.
107600     MOVE SPACES TO EXT-COL-DATA, EXT-COL-DESC, EXT-COL-VALOR,
107700             EXT-COL-DEBITO, EXT-COL-CREDITO, EXT-COL-CATEGORIA,
107800             EXT-COL-ENTIDADE, EXT-COL-NOTA, EXT-COL-DISPLAY,
107900             EXT-COL-MEMO.
108000     IF WRK-POS-DATA > 0 AND WRK-POS-DATA <= TAB-CAMPO-QTDE
108100         MOVE TAB-CAMPO-TEXTO (WRK-POS-DATA) TO EXT-COL-DATA.
108200     IF WRK-POS-DESC > 0 AND WRK-POS-DESC <= TAB-CAMPO-QTDE
108300         MOVE TAB-CAMPO-TEXTO (WRK-POS-DESC) TO EXT-COL-DESC.
108400     IF WRK-POS-VALOR > 0 AND WRK-POS-VALOR <= TAB-CAMPO-QTDE
108500         MOVE TAB-CAMPO-TEXTO (WRK-POS-VALOR) TO EXT-COL-VALOR.
108600     IF WRK-POS-DEBITO > 0 AND WRK-POS-DEBITO <= TAB-CAMPO-QTDE
108700         MOVE TAB-CAMPO-TEXTO (WRK-POS-DEBITO) TO EXT-COL-DEBITO.
108800     IF WRK-POS-CREDITO > 0 AND WRK-POS-CREDITO <= TAB-CAMPO-QTDE
108900         MOVE TAB-CAMPO-TEXTO (WRK-POS-CREDITO) TO EXT-COL-CREDITO.
109000     IF WRK-POS-CATEGORIA > 0 AND WRK-POS-CATEGORIA <= TAB-CAMPO-QTDE
109100         MOVE TAB-CAMPO-TEXTO (WRK-POS-CATEGORIA) TO EXT-COL-CATEGORIA.
109200     IF WRK-POS-ENTIDADE > 0 AND WRK-POS-ENTIDADE <= TAB-CAMPO-QTDE
109300         MOVE TAB-CAMPO-TEXTO (WRK-POS-ENTIDADE) TO EXT-COL-ENTIDADE.
109400     IF WRK-POS-NOTA > 0 AND WRK-POS-NOTA <= TAB-CAMPO-QTDE
109500         MOVE TAB-CAMPO-TEXTO (WRK-POS-NOTA) TO EXT-COL-NOTA.
109600     IF WRK-POS-DISPLAY > 0 AND WRK-POS-DISPLAY <= TAB-CAMPO-QTDE
109700         MOVE TAB-CAMPO-TEXTO (WRK-POS-DISPLAY) TO EXT-COL-DISPLAY.
109800     IF WRK-POS-MEMO > 0 AND WRK-POS-MEMO <= TAB-CAMPO-QTDE
109900         MOVE TAB-CAMPO-TEXTO (WRK-POS-MEMO) TO EXT-COL-MEMO.
110000 P650-FIM.
110100     EXIT.
110200
110300* ----------------------------------------------------------
110400* P900 - ENCERRAMENTO. FECHA O ARQUIVO DE SAIDA, GRAVA O
110500* CONTROLE DE LOTE (REJEITADAS) P/ O RESUMO (CS-0640) E MOSTRA
110600* OS CONTADORES DA RODADA NO CONSOLE DO OPERADOR (HABITO CASA).
110700* ----------------------------------------------------------
110800 P900-ENCERRA.
110900     CLOSE TXNFILE.
111000     MOVE SPACES TO CTLCNTS-REC.
111100     MOVE WRK-QT-REJEITADAS TO CTL-QT-REJEITADAS.
111200     MOVE ZEROS TO CTL-QT-DUPLIC-LOTE.
111300     MOVE ZEROS TO CTL-QT-DUPLIC-MESTR.
111400     MOVE REG-CONTROLE-LOTE TO CTLCNTS-REC.
111500     OPEN OUTPUT CTLCNTS.
111600     WRITE CTLCNTS-REC.
111700     CLOSE CTLCNTS.
111800     DISPLAY "CATF01 - ARQUIVOS NA RODADA . . : " WRK-QT-ARQS-LOTE.
111900     DISPLAY "CATF01 - LINHAS LIDAS  . . . . : " WRK-QT-LIDAS.
112000     DISPLAY "CATF01 - LINHAS REJEITADAS . . : " WRK-QT-REJEITADAS.
112100     DISPLAY "CATF01 - TRANSACOES GRAVADAS . : " WRK-QT-GRAVADAS.
112200 P900-FIM.
112300     EXIT.
