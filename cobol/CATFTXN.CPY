000100*****************************************************************
000200* CATFTXN.CPY
000300* REGISTRO CANONICO DE TRANSACAO - SAIDA DO TXNLOAD (CATF01)
000400* E ENTRADA DE TODOS OS PASSOS SEGUINTES DO LOTE CATEFOLIO.
000500* 248 POSICOES, CONFORME TABELA DE ARQUIVOS DA ESPECIFICACAO.
000600* ROGERIO-MACHADO  1987-04-11  LAYOUT ORIGINAL
000700* E.SILVA          1996-02-19  CS-0318 CAMPOS NOTE/DISPLAY/MEMO
000800* J.PEREIRA        1999-06-07  CS-0447 AJUSTE Y2K - SEM IMPACTO
000900*                  (DATA JA TRAFEGA EM TEXTO AAAA-MM-DD)
001000*****************************************************************
001100
001200 01  REG-CANON-TXN.
001300     03  CT-DATE             PIC X(10).
001400     03  CT-DESC             PIC X(40).
001500     03  CT-AMOUNT           PIC S9(9)V99
001600                             SIGN IS LEADING SEPARATE.
001700     03  CT-CATEGORY         PIC X(20).
001800     03  CT-TYPE             PIC X(07).
001900     03  CT-ENTITY           PIC X(40).
002000     03  CT-NOTE             PIC X(30).
002100     03  CT-DISPLAY          PIC X(30).
002200     03  CT-MEMO             PIC X(30).
002300     03  FILLER              PIC X(29).
002400
002500* ----- VISAO DECOMPOSTA DA DATA, PARA CORTE DE CONTROLE -----
002600* (A CASA SEMPRE QUEBRA DATA EM ANO/MES/DIA - VER BANCOnn)
002700 01  REG-CANON-DATA-R REDEFINES REG-CANON-TXN.
002800     03  CT-DATA-COMPOSTA.
002900         05  CT-DATA-AAAA        PIC 9(04).
003000         05  FILLER              PIC X.
003100         05  CT-DATA-MM          PIC 99.
003200         05  FILLER              PIC X.
003300         05  CT-DATA-DD          PIC 99.
003400     03  FILLER              PIC X(238).
003500
003600* ----- VISAO PARA ORDENACAO DO LOTE (ASSINATURA DE LOTE) -----
003700 01  REG-CANON-ORDEM-R REDEFINES REG-CANON-TXN.
003800     03  ORD-DATA            PIC X(10).
003900     03  ORD-DESC            PIC X(40).
004000     03  ORD-VALOR-TXT       PIC X(12).
004100     03  FILLER              PIC X(186).
