000100*****************************************************************
000200* CATFEXT.CPY
000300* LAYOUT DO EXTRATO DE ENTRADA - LOTE CATEFOLIO
000400* UMA AREA FISICA DE 221 POSICOES, EM TEXTO DELIMITADO POR
000500* VIRGULA (LINHA DE PLANILHA).  A ORDEM DAS COLUNAS MUDA DE
000600* BANCO PARA BANCO, POR ISSO O LOTE LE O CABECALHO DE CADA
000700* ARQUIVO E CASA OS NOMES DE COLUNA COM A LISTA DE APELIDOS
000800* ABAIXO, EM VEZ DE SUPOR POSICAO FIXA DE BYTE.
000900* ROGERIO-MACHADO  1987-04-11  LAYOUT ORIGINAL (SO OCIDENTAL,
001000*                  POSICAO FIXA DE BYTE - VER HISTORICO CATF01)
001100* E.SILVA          1996-02-19  CS-0318 INCLUI LAYOUT COREANO
001200* M.ALVES          2005-08-30  CS-0677 EXTRATO PASSA A SER
001300*                  PLANILHA DELIMITADA - CABECALHO CASADO POR
001400*                  APELIDO EM VEZ DE POSICAO FIXA DE BYTE.
001500*****************************************************************
001600
001700 01  EXT-RECORD-AREA         PIC X(221).
001800
001900* ----- CAMPOS-DESTINO DA LINHA DE DADOS, JA CASADOS COM O -----
002000* CABECALHO (P600/P610/P650).  TEXTO CRU - AINDA NAO CONVERTIDO.
002100 77  EXT-COL-DATA            PIC X(20) VALUE SPACES.
002200 77  EXT-COL-DESC            PIC X(40) VALUE SPACES.
002300 77  EXT-COL-VALOR           PIC X(20) VALUE SPACES.
002400 77  EXT-COL-DEBITO          PIC X(20) VALUE SPACES.
002500 77  EXT-COL-CREDITO         PIC X(20) VALUE SPACES.
002600 77  EXT-COL-CATEGORIA       PIC X(20) VALUE SPACES.
002700 77  EXT-COL-ENTIDADE        PIC X(40) VALUE SPACES.
002800 77  EXT-COL-NOTA            PIC X(30) VALUE SPACES.
002900 77  EXT-COL-DISPLAY         PIC X(30) VALUE SPACES.
003000 77  EXT-COL-MEMO            PIC X(30) VALUE SPACES.
003100
003200* ----- TABELA DE CAMPOS DA LINHA CORRENTE, APOS SEPARACAO -----
003300* POR VIRGULA (P600-SEPARA-CAMPOS).  SERVE TANTO PARA A LINHA
003400* DE CABECALHO COMO PARA CADA LINHA DE DADOS (CS-0677).
003500 01  TAB-CAMPOS-LINHA.
003600     03  TAB-CAMPO-QTDE      PIC 9(02) COMP VALUE ZEROS.
003700     03  TAB-CAMPO-ITEM OCCURS 1 TO 12 TIMES
003800         DEPENDING ON TAB-CAMPO-QTDE.
003900         05  TAB-CAMPO-TEXTO     PIC X(40).
004000
004100* ----- POSICAO (1-12) DE CADA PAPEL CANONICO NA LINHA, -----
004200* ACHADA AO CASAR O CABECALHO (P610/P615).  ZERO = AUSENTE.
004300 01  WRK-POS-CAMPOS.
004400     03  WRK-POS-DATA        PIC 9(02) COMP VALUE ZEROS.
004500     03  WRK-POS-DESC        PIC 9(02) COMP VALUE ZEROS.
004600     03  WRK-POS-VALOR       PIC 9(02) COMP VALUE ZEROS.
004700     03  WRK-POS-DEBITO      PIC 9(02) COMP VALUE ZEROS.
004800     03  WRK-POS-CREDITO     PIC 9(02) COMP VALUE ZEROS.
004900     03  WRK-POS-CATEGORIA   PIC 9(02) COMP VALUE ZEROS.
005000     03  WRK-POS-ENTIDADE    PIC 9(02) COMP VALUE ZEROS.
005100     03  WRK-POS-NOTA        PIC 9(02) COMP VALUE ZEROS.
005200     03  WRK-POS-DISPLAY     PIC 9(02) COMP VALUE ZEROS.
005300     03  WRK-POS-MEMO        PIC 9(02) COMP VALUE ZEROS.
005400     03  FILLER              PIC X(04).
